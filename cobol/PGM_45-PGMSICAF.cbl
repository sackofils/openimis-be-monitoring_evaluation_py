000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMSICAF.
000120 AUTHOR. M-COULIBALY.
000130 INSTALLATION. DIR-SEGSOC-INFORMATICA.
000140 DATE-WRITTEN. 14/07/1993.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE PROTECCION SOCIAL.
000170******************************************************************
000180*        SINCRONIZADOR DE SUBMISIONES DE CAMPO  (CLASE 8A)       *
000190*        =======================================================*
000200*    - LEE EL ARCHIVO DE ENTRADAS CRUDAS DEL FORMULARIO DE       *
000210*      CAMPO (SYNC-INPUT) Y LO VUELCA SOBRE EL MAESTRO DE        *
000220*      SUBMISIONES, CREANDO O ACTUALIZANDO SEGUN EL TIPDOC.      *
000230*    - DESCARTA LAS FILAS ANTERIORES AL ULTIMO CORTE DE SYNC.    *
000240*    - RESUELVE LA UBICACION CONTRA LA TABLA DE LOCALIDADES.     *
000250*    - DERIVA EL TRIMESTRE DEL PERIODO LLAMANDO A PGMPERUT.      *
000260******************************************************************
000270* HISTORIAL DE CAMBIOS
000280******************************************************************
000290*01  14/07/1993  M.COULIBALY  ALTA INICIAL. SOLICITUD SIS-0503.   CHG0193
000300*02  02/02/1994  M.COULIBALY  SE AGREGA RESOLUCION DE UBICACION   CHG0294
000310*                             POR NOMBRE CUANDO FALLA POR CODIGO.
000320*03  19/10/1994  A.TRAORE     SE AGREGA EL CORTE POR ULTIMA       CHG0394
000330*                             FECHA DE SYNC (DDCUTOFF).
000340*04  07/03/1996  A.TRAORE     CORRECCION: EL CORTE SE CORRE UN    CHG0496
000350*                             MINUTO HACIA ATRAS ANTES DE
000360*                             COMPARAR (REQ SIS-0690).
000370*05  25/11/1997  K.SANGARE    SE AGREGA LA RESOLUCION DE UBICAC.  CHG0597
000380*                             SIN DISTINGUIR MAYUSCULA/MINUSCULA
000390*                             (COPIAS EN MAYUSCULAS POR INSPECT).
000400*06  18/06/1998  K.SANGARE    REVISION PRE-Y2K: SE CONFIRMA QUE   CHG0698
000410*                             SUB-SUBMITTED-TS (9(14)) MANEJA EL
000420*                             ANIO EN 4 DIGITOS EN TODO EL FLUJO.
000430*07  03/02/1999  K.SANGARE    CORRIDA DE PRUEBA DE PASO DE SIGLO  CHG0799
000440*                             SOBRE EL CORTE DE SYNC. SIN AJUSTE.
000450*08  21/09/2001  F.KEITA      SE AGREGA EL REPORTE DE SYNC CON    CHG0801
000460*                             LOS CONTADORES DE CREADOS/
000470*                             ACTUALIZADOS/OMITIDOS/FALLIDOS.
000480*09  11/04/2005  F.KEITA      SE AMPLIA LA TABLA DE SUBMISIONES   CHG0905
000490*                             EN MEMORIA DE 2000 A 5000 FILAS.
000500*10  16/08/2010  S.DIARRA     LIMPIEZA DE COMENTARIOS SEGUN       CHG1010
000510*                             NUEVO ESTANDAR DE CABECERA.
000520*11  28/11/2014  S.DIARRA     CORREGIDO 1040-DESPLAZAR-CUTOFF-I:  CHG1114
000530*                             A MEDIANOCHE EL CORTE QUEDABA ~23
000540*                             HORAS ADELANTADO EN VEZ DE 1 MINUTO
000550*                             ATRASADO. SE PROPAGA EL PRESTAMO A
000560*                             DIA/MES/ANIO (REQ SIS-1142).
000570*12  20/10/2014  S.DIARRA     9020-GRABAR-CUTOFF-I DEJABA EL       CHG1214
000580*                             CORTE CONGELADO EN EL VALOR VIEJO SI
000590*                             LA CORRIDA NO VIO NINGUNA FILA
000600*                             ELEGIBLE. SE ACEPTA FECHA/HORA DEL
000610*                             SISTEMA PARA ESE CASO (SIS-1188).
000620******************************************************************
000630
000640*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730
000740     SELECT SYNCIN  ASSIGN DDSYNCIN
000750            FILE STATUS IS FS-SYNCIN.
000760
000770     SELECT UBICAC  ASSIGN DDUBICAC
000780            FILE STATUS IS FS-UBICAC.
000790
000800     SELECT SUBOLD  ASSIGN DDSUBOLD
000810            FILE STATUS IS FS-SUBOLD.
000820
000830     SELECT SUBNEW  ASSIGN DDSUBNEW
000840            FILE STATUS IS FS-SUBNEW.
000850
000860     SELECT CUTOFF  ASSIGN DDCUTOFF
000870            FILE STATUS IS FS-CUTOFF.
000880
000890     SELECT SYNCRP  ASSIGN DDSYNCRP
000900            FILE STATUS IS FS-SYNCRP.
000910
000920*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000930 DATA DIVISION.
000940 FILE SECTION.
000950
000960 FD  SYNCIN
000970     BLOCK CONTAINS 0 RECORDS
000980     RECORDING MODE IS F.
000990 01  REG-ENTRADA-SYNC-FD   PIC X(119).
001000
001010 FD  UBICAC
001020     BLOCK CONTAINS 0 RECORDS
001030     RECORDING MODE IS F.
001040 01  REG-UBICACION-FD      PIC X(45).
001050
001060 FD  SUBOLD
001070     BLOCK CONTAINS 0 RECORDS
001080     RECORDING MODE IS F.
001090 01  REG-SUBMISION-OLD-FD  PIC X(130).
001100
001110 FD  SUBNEW
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REG-SUBMISION-NEW-FD  PIC X(130).
001150
001160 FD  CUTOFF
001170     BLOCK CONTAINS 0 RECORDS
001180     RECORDING MODE IS F.
001190 01  REG-CUTOFF-FD         PIC X(20).
001200
001210 FD  SYNCRP
001220     BLOCK CONTAINS 0 RECORDS
001230     RECORDING MODE IS F.
001240 01  REG-SYNCRP-FD         PIC X(132).
001250
001260
001270 WORKING-STORAGE SECTION.
001280*=======================*
001290
001300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001310
001320*----------- ARCHIVOS -------------------------------------------
001330 77  FS-SYNCIN               PIC XX       VALUE SPACES.
001340     88  FS-SYNCIN-FIN                    VALUE '10'.
001350 77  FS-UBICAC               PIC XX       VALUE SPACES.
001360     88  FS-UBICAC-FIN                    VALUE '10'.
001370 77  FS-SUBOLD               PIC XX       VALUE SPACES.
001380     88  FS-SUBOLD-FIN                    VALUE '10'.
001390 77  FS-SUBNEW               PIC XX       VALUE SPACES.
001400 77  FS-CUTOFF               PIC XX       VALUE SPACES.
001410 77  FS-SYNCRP               PIC XX       VALUE SPACES.
001420
001430 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
001440     88  WS-FIN-LECTURA                   VALUE 'Y'.
001450     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001460
001470*----------- CONSTANTES DE TABLAS EN MEMORIA ---------------------
001480 77  WS-MAX-UBIC              PIC 9(04)   COMP VALUE 0500.
001490 77  WS-MAX-SUBMIS            PIC 9(04)   COMP VALUE 5000.
001500
001510*----------- TABLA DE UBICACIONES (CARGA COMPLETA, ORDENADA) -----
001520 01  WS-TAB-UBIC.
001530     03  WS-TAB-UBIC-CNT       PIC 9(04)  COMP VALUE ZEROS.
001540     03  WS-UBIC-FILA OCCURS 0 TO 500 TIMES
001550                       DEPENDING ON WS-TAB-UBIC-CNT
001560                       INDEXED BY WKS-UBIC-IDX.
001570         05  WS-UBIC-COD-TAB   PIC X(10).
001580         05  WS-UBIC-NOM-TAB   PIC X(30).
001590*        COPIAS EN MAYUSCULAS PARA COMPARAR SIN DISTINGUIR CASE
001600         05  WS-UBIC-COD-MAYUS PIC X(10).
001610         05  WS-UBIC-NOM-MAYUS PIC X(30).
001620
001630*----------- ALFABETOS PARA CONVERTIR A MAYUSCULAS (INSPECT) -----
001640 01  WS-ALFA-MINUS    PIC X(26)
001650             VALUE 'abcdefghijklmnopqrstuvwxyz'.
001660 01  WS-ALFA-MAYUS    PIC X(26)
001670             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001680
001690*----------- TABLA DE SUBMISIONES EN MEMORIA (CREA-O-ACTUALIZA) --
001700 01  WS-TAB-SUBMIS.
001710     03  WS-TAB-SUBMIS-CNT     PIC 9(04)  COMP VALUE ZEROS.
001720     03  WS-SUBMIS-FILA OCCURS 0 TO 5000 TIMES
001730                         DEPENDING ON WS-TAB-SUBMIS-CNT
001740                         INDEXED BY WKS-SUB-IDX.
001750         05  WS-FILA-SUBMIS    PIC X(130).
001760
001770*----------- VARIABLES  ------------------------------------------
001780 77  WS-UUID-BUSCADO         PIC X(36)   VALUE SPACES.
001790 77  WS-POS-ENCONTRADA       PIC 9(04)   COMP VALUE ZEROS.
001800 77  WS-ES-ACTUALIZACION     PIC X(01)   VALUE 'N'.
001810     88  WS-ES-UPDATE                    VALUE 'Y'.
001820 77  WS-LOC-ENCONTRADA       PIC X(01)   VALUE 'N'.
001830     88  WS-LOC-HALLADA                  VALUE 'Y'.
001840 77  WS-RAW-LOC-MAYUS        PIC X(10)   VALUE SPACES.
001850 77  WS-LOC-TAB-MAYUS        PIC X(10)   VALUE SPACES.
001860 77  WS-LOC-NOM-MAYUS        PIC X(30)   VALUE SPACES.
001870 77  WS-RAW-LOC-NOM-MAYUS    PIC X(30)   VALUE SPACES.
001880
001890*----------- ACUMULADORES ----------------------------------------
001900 77  WS-CANT-LEIDOS          PIC 9(07)   COMP VALUE ZEROS.
001910 77  WS-CANT-CREADOS         PIC 9(07)   COMP VALUE ZEROS.
001920 77  WS-CANT-ACTUALIZ        PIC 9(07)   COMP VALUE ZEROS.
001930 77  WS-CANT-OMITIDOS        PIC 9(07)   COMP VALUE ZEROS.
001940 77  WS-CANT-FALLIDOS        PIC 9(07)   COMP VALUE ZEROS.
001950
001960*----------- CORTE DE SYNC (CUTOFF) ------------------------------
001970 77  WS-CUTOFF-LEIDO          PIC 9(14)  VALUE ZEROS.
001980 01  WS-CUTOFF-R REDEFINES WS-CUTOFF-LEIDO.
001990     03  WS-CUT-ANIO          PIC 9(04).
002000     03  WS-CUT-MES           PIC 9(02).
002010     03  WS-CUT-DIA           PIC 9(02).
002020     03  WS-CUT-HORA          PIC 9(02).
002030     03  WS-CUT-MIN           PIC 9(02).
002040     03  WS-CUT-SEG           PIC 9(02).
002050 77  WS-CUTOFF-DESPLAZADO     PIC 9(14)  VALUE ZEROS.
002060 01  WS-CUTOFF-DESPL-R REDEFINES WS-CUTOFF-DESPLAZADO.
002070     03  WS-CUD-ANIO          PIC 9(04).
002080     03  WS-CUD-MES           PIC 9(02).
002090     03  WS-CUD-DIA           PIC 9(02).
002100     03  WS-CUD-HORA          PIC 9(02).
002110     03  WS-CUD-MIN           PIC 9(02).
002120     03  WS-CUD-SEG           PIC 9(02).
002130 77  WS-DIAS-MES-ANT          PIC 9(02)   COMP VALUE ZEROS.
002140 77  WS-FECHA-HOY             PIC 9(08)  VALUE ZEROS.
002150 77  WS-HORA-HOY              PIC 9(08)  VALUE ZEROS.
002160 77  WS-MAX-TS-VISTO          PIC 9(14)  VALUE ZEROS.
002170 01  WS-MAX-TS-VISTO-R REDEFINES WS-MAX-TS-VISTO.
002180     03  WS-MTS-ANIO          PIC 9(04).
002190     03  WS-MTS-MES           PIC 9(02).
002200     03  WS-MTS-DIA           PIC 9(02).
002210     03  WS-MTS-HORA          PIC 9(02).
002220     03  WS-MTS-MIN           PIC 9(02).
002230     03  WS-MTS-SEG           PIC 9(02).
002240 77  WS-HAY-CUTOFF            PIC X(01)  VALUE 'N'.
002250     88  WS-CUTOFF-PRESENTE              VALUE 'Y'.
002260
002270*----------- LLAMADA AL SUBPROGRAMA DE PERIODOS ------------------
002280 01  WS-AREA-PERUT.
002290     03  WS-PERUT-FUNCION     PIC X(01)  VALUE 'P'.
002300     03  WS-PERUT-FECHA-ASOF  PIC 9(08)  VALUE ZEROS.
002310     03  WS-PERUT-PERIODO-LBL PIC X(07)  VALUE SPACES.
002320     03  WS-PERUT-PER-INI     PIC 9(08)  VALUE ZEROS.
002330     03  WS-PERUT-PER-FIN     PIC 9(08)  VALUE ZEROS.
002340     03  WS-PERUT-RETURN-CODE PIC 9(02)  VALUE ZEROS.
002350     03  FILLER               PIC X(10)  VALUE SPACES.
002360
002370*----------- IMPRESION DEL REPORTE DE SYNC -----------------------
002380 01  WS-REP-LINEA.
002390     03  WS-REP-TEXTO         PIC X(131) VALUE SPACES.
002400     03  FILLER               PIC X(01)  VALUE SPACES.
002410
002420 77  WS-REP-CREADOS-ED        PIC ZZZZZZ9.
002430 77  WS-REP-ACTUAL-ED         PIC ZZZZZZ9.
002440 77  WS-REP-OMIT-ED           PIC ZZZZZZ9.
002450 77  WS-REP-FALL-ED           PIC ZZZZZZ9.
002460
002470 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002480
002490*////  COPYS PARA ESTRUCTURA DE DATOS  //////////////////////////
002500
002510     COPY CPSYNCIN.
002520
002530     COPY CPSUBMIS.
002540
002550     COPY CPLOCTAB.
002560
002570*///////////////////////////////////////////////////////////////
002580
002590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002600 PROCEDURE DIVISION.
002610
002620 MAIN-PROGRAM-I.
002630
002640     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
002650     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002660                                 UNTIL WS-FIN-LECTURA
002670     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
002680
002690 MAIN-PROGRAM-F. GOBACK.
002700
002710
002720*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA ---------
002730 1000-INICIO-I.
002740
002750     SET WS-NO-FIN-LECTURA TO TRUE
002760
002770     OPEN INPUT  SYNCIN
002780     OPEN INPUT  UBICAC
002790     OPEN INPUT  SUBOLD
002800     OPEN OUTPUT SUBNEW
002810     OPEN I-O    CUTOFF
002820     OPEN OUTPUT SYNCRP
002830
002840     IF FS-SYNCIN IS NOT EQUAL '00' THEN
002850        DISPLAY '* ERROR EN OPEN SYNCIN = ' FS-SYNCIN
002860        MOVE 9999 TO RETURN-CODE
002870        SET WS-FIN-LECTURA TO TRUE
002880     END-IF
002890
002900     IF FS-UBICAC IS NOT EQUAL '00' THEN
002910        DISPLAY '* ERROR EN OPEN UBICAC = ' FS-UBICAC
002920        MOVE 9999 TO RETURN-CODE
002930        SET WS-FIN-LECTURA TO TRUE
002940     END-IF
002950
002960     PERFORM 1010-CARGAR-UBIC-I  THRU 1010-CARGAR-UBIC-F
002970     PERFORM 1020-CARGAR-SUBMIS-I THRU 1020-CARGAR-SUBMIS-F
002980     PERFORM 1030-LEER-CUTOFF-I  THRU 1030-LEER-CUTOFF-F
002990     PERFORM 1040-DESPLAZAR-CUTOFF-I
003000                                  THRU 1040-DESPLAZAR-CUTOFF-F
003010
003020     IF NOT WS-FIN-LECTURA THEN
003030        PERFORM 2100-LEER-SYNC-I THRU 2100-LEER-SYNC-F
003040     END-IF.
003050
003060 1000-INICIO-F. EXIT.
003070
003080
003090*---- CARGA COMPLETA DE LA TABLA DE UBICACIONES (ORDENADA) ------
003100 1010-CARGAR-UBIC-I.
003110
003120     READ UBICAC INTO REG-UBICACION
003130     PERFORM 1011-ACUMULAR-UBIC-I THRU 1011-ACUMULAR-UBIC-F
003140        UNTIL FS-UBICAC-FIN.
003150
003160 1010-CARGAR-UBIC-F. EXIT.
003170
003180
003190 1011-ACUMULAR-UBIC-I.
003200
003210     ADD 1 TO WS-TAB-UBIC-CNT
003220     MOVE LOC-CODE TO WS-UBIC-COD-TAB(WS-TAB-UBIC-CNT)
003230     MOVE LOC-NAME TO WS-UBIC-NOM-TAB(WS-TAB-UBIC-CNT)
003240     MOVE LOC-CODE TO WS-UBIC-COD-MAYUS(WS-TAB-UBIC-CNT)
003250     MOVE LOC-NAME TO WS-UBIC-NOM-MAYUS(WS-TAB-UBIC-CNT)
003260     INSPECT WS-UBIC-COD-MAYUS(WS-TAB-UBIC-CNT)
003270             CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
003280     INSPECT WS-UBIC-NOM-MAYUS(WS-TAB-UBIC-CNT)
003290             CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
003300     READ UBICAC INTO REG-UBICACION.
003310
003320 1011-ACUMULAR-UBIC-F. EXIT.
003330
003340
003350*---- CARGA DEL MAESTRO ANTERIOR DE SUBMISIONES EN MEMORIA ------
003360 1020-CARGAR-SUBMIS-I.
003370
003380     READ SUBOLD INTO REG-SUBMISION
003390     PERFORM 1021-ACUMULAR-SUBMIS-I THRU 1021-ACUMULAR-SUBMIS-F
003400        UNTIL FS-SUBOLD-FIN.
003410
003420 1020-CARGAR-SUBMIS-F. EXIT.
003430
003440
003450 1021-ACUMULAR-SUBMIS-I.
003460
003470     ADD 1 TO WS-TAB-SUBMIS-CNT
003480     MOVE REG-SUBMISION TO WS-FILA-SUBMIS(WS-TAB-SUBMIS-CNT)
003490     READ SUBOLD INTO REG-SUBMISION.
003500
003510 1021-ACUMULAR-SUBMIS-F. EXIT.
003520
003530
003540*---- LECTURA DEL CONTROL DE ULTIMO SYNC (SI EXISTE) -------------
003550 1030-LEER-CUTOFF-I.
003560
003570     MOVE 'N' TO WS-HAY-CUTOFF
003580     READ CUTOFF INTO REG-CUTOFF-FD
003590
003600     IF FS-CUTOFF = '00' THEN
003610        MOVE REG-CUTOFF-FD(1:14) TO WS-CUTOFF-LEIDO
003620        SET WS-CUTOFF-PRESENTE TO TRUE
003630     END-IF.
003640
003650 1030-LEER-CUTOFF-F. EXIT.
003660
003670
003680*---- SE CORRE EL CORTE UN MINUTO HACIA ATRAS ANTES DEL CICLO ---
003690*    EL PRESTAMO SE PROPAGA DE MINUTO A HORA Y, SI EL CORTE
003700*    CAE EXACTO A MEDIANOCHE, DE HORA A DIA/MES/ANIO, PARA QUE
003710*    EL CORTE DESPLAZADO QUEDE SIEMPRE UN MINUTO ANTES DEL
003720*    LEIDO Y NUNCA ADELANTADO CASI UN DIA COMPLETO.
003730*    VER CHG1114 (28/11/2014) EN EL HISTORIAL DE CAMBIOS.
003740 1040-DESPLAZAR-CUTOFF-I.
003750
003760     MOVE WS-CUTOFF-LEIDO TO WS-CUTOFF-DESPLAZADO
003770
003780     IF WS-CUTOFF-PRESENTE THEN
003790        IF WS-CUD-MIN = ZEROS THEN
003800           MOVE 59 TO WS-CUD-MIN
003810           IF WS-CUD-HORA = ZEROS THEN
003820              MOVE 23 TO WS-CUD-HORA
003830              PERFORM 1045-RETROCEDER-DIA-I
003840                 THRU 1045-RETROCEDER-DIA-F
003850           ELSE
003860              SUBTRACT 1 FROM WS-CUD-HORA
003870           END-IF
003880        ELSE
003890           SUBTRACT 1 FROM WS-CUD-MIN
003900        END-IF
003910     END-IF.
003920
003930 1040-DESPLAZAR-CUTOFF-F. EXIT.
003940
003950
003960*---- RETROCEDE UN DIA EL CORTE DESPLAZADO, PROPAGANDO MES/ANIO --
003970 1045-RETROCEDER-DIA-I.
003980
003990     IF WS-CUD-DIA > 1 THEN
004000        SUBTRACT 1 FROM WS-CUD-DIA
004010     ELSE
004020        IF WS-CUD-MES > 1 THEN
004030           SUBTRACT 1 FROM WS-CUD-MES
004040        ELSE
004050           MOVE 12 TO WS-CUD-MES
004060           SUBTRACT 1 FROM WS-CUD-ANIO
004070        END-IF
004080        PERFORM 1046-DIAS-MES-ANTERIOR-I
004090           THRU 1046-DIAS-MES-ANTERIOR-F
004100        MOVE WS-DIAS-MES-ANT TO WS-CUD-DIA
004110     END-IF.
004120
004130 1045-RETROCEDER-DIA-F. EXIT.
004140
004150
004160*---- DIAS DEL MES WS-CUD-MES/WS-CUD-ANIO (CONTEMPLA BISIESTO) --
004170 1046-DIAS-MES-ANTERIOR-I.
004180
004190     EVALUATE WS-CUD-MES
004200        WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
004210           MOVE 31 TO WS-DIAS-MES-ANT
004220        WHEN 4 WHEN 6 WHEN 9 WHEN 11
004230           MOVE 30 TO WS-DIAS-MES-ANT
004240        WHEN 2
004250           IF (WS-CUD-ANIO / 4) * 4 = WS-CUD-ANIO AND
004260              (WS-CUD-ANIO / 100) * 100 NOT = WS-CUD-ANIO
004270              OR (WS-CUD-ANIO / 400) * 400 = WS-CUD-ANIO THEN
004280              MOVE 29 TO WS-DIAS-MES-ANT
004290           ELSE
004300              MOVE 28 TO WS-DIAS-MES-ANT
004310           END-IF
004320        WHEN OTHER
004330           MOVE 30 TO WS-DIAS-MES-ANT
004340     END-EVALUATE.
004350
004360 1046-DIAS-MES-ANTERIOR-F. EXIT.
004370
004380
004390*---- CUERPO PRINCIPAL: UNA FILA DE SYNC-INPUT POR ITERACION -----
004400 2000-PROCESO-I.
004410
004420     PERFORM 2010-VERIFICAR-I THRU 2010-VERIFICAR-F
004430     PERFORM 2100-LEER-SYNC-I THRU 2100-LEER-SYNC-F.
004440
004450 2000-PROCESO-F. EXIT.
004460
004470
004480*---- DECIDE SI LA FILA SE OMITE, Y SI NO, LA PROCESA -----------
004490 2010-VERIFICAR-I.
004500
004510     IF WS-CUTOFF-PRESENTE AND
004520        SYI-SUBMITTED-TS NOT GREATER WS-CUTOFF-DESPLAZADO THEN
004530        ADD 1 TO WS-CANT-OMITIDOS
004540     ELSE
004550        IF SYI-SUBMITTED-TS > WS-MAX-TS-VISTO THEN
004560           MOVE SYI-SUBMITTED-TS TO WS-MAX-TS-VISTO
004570        END-IF
004580        PERFORM 2020-BUSCAR-SUBMIS-I THRU 2020-BUSCAR-SUBMIS-F
004590        PERFORM 2050-RESOLVER-UBIC-I THRU 2050-RESOLVER-UBIC-F
004600        PERFORM 2060-DERIVAR-PERIODO-I
004610           THRU 2060-DERIVAR-PERIODO-F
004620        PERFORM 2070-PASAR-A-SUBMISION-I
004630           THRU 2070-PASAR-A-SUBMISION-F
004640        PERFORM 2080-GRABAR-EN-TABLA-I
004650           THRU 2080-GRABAR-EN-TABLA-F
004660     END-IF.
004670
004680 2010-VERIFICAR-F. EXIT.
004690
004700
004710*---- BUSCA LA SUBMISION EN LA TABLA POR UUID (CREA O ACTUALIZA)-
004720 2020-BUSCAR-SUBMIS-I.
004730
004740     MOVE 'N' TO WS-ES-ACTUALIZACION
004750     MOVE ZEROS TO WS-POS-ENCONTRADA
004760     MOVE SYI-UUID TO WS-UUID-BUSCADO
004770
004780     SET WKS-SUB-IDX TO 1
004790     PERFORM 2025-COMPARAR-FILA-I THRU 2025-COMPARAR-FILA-F
004800        UNTIL WKS-SUB-IDX > WS-TAB-SUBMIS-CNT
004810           OR WS-ES-UPDATE.
004820
004830 2020-BUSCAR-SUBMIS-F. EXIT.
004840
004850
004860*---- COMPARA UNA FILA DE LA TABLA CONTRA EL UUID BUSCADO -------
004870 2025-COMPARAR-FILA-I.
004880
004890     IF WS-FILA-SUBMIS(WKS-SUB-IDX)(1:36) = WS-UUID-BUSCADO THEN
004900        SET WS-ES-UPDATE TO TRUE
004910        MOVE WKS-SUB-IDX TO WS-POS-ENCONTRADA
004920     ELSE
004930        SET WKS-SUB-IDX UP BY 1
004940     END-IF.
004950
004960 2025-COMPARAR-FILA-F. EXIT.
004970
004980
004990*---- RESUELVE LA UBICACION: CODIGO PRIMERO, NOMBRE DESPUES -----
005000 2050-RESOLVER-UBIC-I.
005010
005020     MOVE 'N' TO WS-LOC-ENCONTRADA
005030     MOVE SPACES TO SUB-REGION-CODE
005040     MOVE SPACES TO WS-RAW-LOC-MAYUS
005050     MOVE SYI-RAW-LOC-CODE TO WS-RAW-LOC-MAYUS(1:10)
005060     INSPECT WS-RAW-LOC-MAYUS
005070             CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
005080
005090     SET WKS-UBIC-IDX TO 1
005100     SEARCH WS-UBIC-FILA
005110        AT END
005120           CONTINUE
005130        WHEN WS-RAW-LOC-MAYUS = WS-UBIC-COD-MAYUS(WKS-UBIC-IDX)
005140           MOVE WS-UBIC-COD-TAB(WKS-UBIC-IDX) TO SUB-REGION-CODE
005150           SET WS-LOC-HALLADA TO TRUE
005160     END-SEARCH
005170
005180     IF NOT WS-LOC-HALLADA THEN
005190        MOVE SPACES TO WS-RAW-LOC-NOM-MAYUS
005200        MOVE SYI-RAW-LOC-CODE TO WS-RAW-LOC-NOM-MAYUS(1:10)
005210        INSPECT WS-RAW-LOC-NOM-MAYUS
005220                CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
005230        SET WKS-UBIC-IDX TO 1
005240        SEARCH WS-UBIC-FILA
005250           AT END
005260              CONTINUE
005270           WHEN WS-RAW-LOC-NOM-MAYUS = WS-UBIC-NOM-MAYUS(WKS-UBIC-
005280              MOVE WS-UBIC-COD-TAB(WKS-UBIC-IDX)
005290                   TO SUB-REGION-CODE
005300              SET WS-LOC-HALLADA TO TRUE
005310        END-SEARCH
005320     END-IF.
005330
005340 2050-RESOLVER-UBIC-F. EXIT.
005350
005360
005370*---- LLAMA A PGMPERUT PARA OBTENER EL TRIMESTRE DE LA FILA -----
005380 2060-DERIVAR-PERIODO-I.
005390
005400     MOVE 'P' TO WS-PERUT-FUNCION
005410     MOVE SYI-TS-ANIO TO WS-PERUT-FECHA-ASOF(1:4)
005420     MOVE SYI-TS-MES  TO WS-PERUT-FECHA-ASOF(5:2)
005430     MOVE SYI-TS-DIA  TO WS-PERUT-FECHA-ASOF(7:2)
005440
005450     CALL 'PGMPERUT' USING WS-AREA-PERUT
005460
005470     IF WS-PERUT-RETURN-CODE = ZEROS THEN
005480        MOVE WS-PERUT-PERIODO-LBL TO SUB-PERIOD
005490     ELSE
005500        MOVE SPACES TO SUB-PERIOD
005510        ADD 1 TO WS-CANT-FALLIDOS
005520     END-IF.
005530
005540 2060-DERIVAR-PERIODO-F. EXIT.
005550
005560
005570*---- ARMA EL REGISTRO SUBMISION DESDE LA FILA CRUDA -------------
005580 2070-PASAR-A-SUBMISION-I.
005590
005600     MOVE SYI-UUID              TO SUB-UUID
005610     MOVE SYI-FORM-TYPE         TO SUB-FORM-TYPE
005620     MOVE SYI-SUBMITTED-TS      TO SUB-SUBMITTED-TS
005630     MOVE SYI-BENEF-ID          TO SUB-BENEF-ID
005640     MOVE SYI-TYPE-TRANSFERT    TO SUB-TYPE-TRANSFERT
005650     MOVE SYI-GENRE             TO SUB-GENRE
005660     MOVE SYI-PAIEMENT-A-TEMPS  TO SUB-PAIEMENT-A-TEMPS
005670     MOVE SYI-A-BENEFICIE-MA    TO SUB-A-BENEFICIE-MA
005680     MOVE SYI-HAS-MOBILE-ACCT   TO SUB-HAS-MOBILE-ACCT
005690     MOVE SYI-GRM-TOTAL         TO SUB-GRM-TOTAL
005700     MOVE SYI-GRM-IN-TIME       TO SUB-GRM-IN-TIME
005710     MOVE SYI-DELETED-FLAG      TO SUB-DELETED-FLAG.
005720
005730 2070-PASAR-A-SUBMISION-F. EXIT.
005740
005750
005760*---- CREA-O-REEMPLAZA EN LA TABLA EN MEMORIA --------------------
005770 2080-GRABAR-EN-TABLA-I.
005780
005790     IF WS-ES-UPDATE THEN
005800        MOVE REG-SUBMISION TO WS-FILA-SUBMIS(WS-POS-ENCONTRADA)
005810        ADD 1 TO WS-CANT-ACTUALIZ
005820     ELSE
005830        ADD 1 TO WS-TAB-SUBMIS-CNT
005840        MOVE REG-SUBMISION TO WS-FILA-SUBMIS(WS-TAB-SUBMIS-CNT)
005850        ADD 1 TO WS-CANT-CREADOS
005860     END-IF.
005870
005880 2080-GRABAR-EN-TABLA-F. EXIT.
005890
005900
005910*---- LECTURA SECUENCIAL DE SYNC-INPUT ---------------------------
005920 2100-LEER-SYNC-I.
005930
005940     READ SYNCIN INTO REG-ENTRADA-SYNC
005950
005960     EVALUATE FS-SYNCIN
005970        WHEN '00'
005980           ADD 1 TO WS-CANT-LEIDOS
005990        WHEN '10'
006000           SET WS-FIN-LECTURA TO TRUE
006010        WHEN OTHER
006020           DISPLAY '* ERROR EN LECTURA SYNCIN = ' FS-SYNCIN
006030           MOVE 9999 TO RETURN-CODE
006040           SET WS-FIN-LECTURA TO TRUE
006050     END-EVALUATE.
006060
006070 2100-LEER-SYNC-F. EXIT.
006080
006090
006100*---- REGRABA EL MAESTRO COMPLETO, EL CORTE Y EL REPORTE --------
006110 9000-FINAL-I.
006120
006130     PERFORM 9010-REWRITE-SUBMIS-I THRU 9010-REWRITE-SUBMIS-F
006140     PERFORM 9020-GRABAR-CUTOFF-I  THRU 9020-GRABAR-CUTOFF-F
006150     PERFORM 9030-SYNC-REPORT-I    THRU 9030-SYNC-REPORT-F
006160     PERFORM 9090-CERRAR-I         THRU 9090-CERRAR-F.
006170
006180 9000-FINAL-F. EXIT.
006190
006200
006210*---- REESCRIBE EL MAESTRO DE SUBMISIONES COMPLETO ---------------
006220 9010-REWRITE-SUBMIS-I.
006230
006240     SET WKS-SUB-IDX TO 1
006250     PERFORM 9015-ESCRIBIR-FILA-I THRU 9015-ESCRIBIR-FILA-F
006260        UNTIL WKS-SUB-IDX > WS-TAB-SUBMIS-CNT.
006270
006280 9010-REWRITE-SUBMIS-F. EXIT.
006290
006300
006310 9015-ESCRIBIR-FILA-I.
006320
006330     WRITE REG-SUBMISION-NEW-FD FROM WS-FILA-SUBMIS(WKS-SUB-IDX)
006340     IF FS-SUBNEW IS NOT EQUAL '00' THEN
006350        DISPLAY '* ERROR EN WRITE SUBNEW = ' FS-SUBNEW
006360        MOVE 9999 TO RETURN-CODE
006370     END-IF
006380     SET WKS-SUB-IDX UP BY 1.
006390
006400 9015-ESCRIBIR-FILA-F. EXIT.
006410
006420
006430*---- GRABA EL NUEVO CORTE DE SYNC (MAXIMO TS VISTO) -------------
006440*    VER CHG1214 (20/10/2014) EN EL HISTORIAL DE CAMBIOS.
006450 9020-GRABAR-CUTOFF-I.
006460
006470     IF WS-MAX-TS-VISTO = ZEROS THEN
006480        ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD
006490        ACCEPT WS-HORA-HOY  FROM TIME
006500        MOVE WS-FECHA-HOY(1:4) TO WS-MTS-ANIO
006510        MOVE WS-FECHA-HOY(5:2) TO WS-MTS-MES
006520        MOVE WS-FECHA-HOY(7:2) TO WS-MTS-DIA
006530        MOVE WS-HORA-HOY(1:2)  TO WS-MTS-HORA
006540        MOVE WS-HORA-HOY(3:2)  TO WS-MTS-MIN
006550        MOVE WS-HORA-HOY(5:2)  TO WS-MTS-SEG
006560     END-IF
006570
006580     MOVE SPACES TO REG-CUTOFF-FD
006590     MOVE WS-MAX-TS-VISTO TO REG-CUTOFF-FD(1:14)
006600
006610     REWRITE REG-CUTOFF-FD
006620     IF FS-CUTOFF IS NOT EQUAL '00' THEN
006630        WRITE REG-CUTOFF-FD
006640     END-IF.
006650
006660 9020-GRABAR-CUTOFF-F. EXIT.
006670
006680
006690*---- ESCRIBE EL REPORTE DE CORRIDA DEL SYNC ---------------------
006700 9030-SYNC-REPORT-I.
006710
006720     MOVE SPACES TO WS-REP-LINEA
006730     MOVE 'SINCRONIZACION DE SUBMISIONES DE CAMPO - PGMSICAF'
006740          TO WS-REP-TEXTO
006750     WRITE REG-SYNCRP-FD FROM WS-REP-LINEA
006760
006770     MOVE WS-CANT-CREADOS  TO WS-REP-CREADOS-ED
006780     MOVE WS-CANT-ACTUALIZ TO WS-REP-ACTUAL-ED
006790     MOVE WS-CANT-OMITIDOS TO WS-REP-OMIT-ED
006800     MOVE WS-CANT-FALLIDOS TO WS-REP-FALL-ED
006810
006820     MOVE SPACES TO WS-REP-LINEA
006830     STRING 'created=' WS-REP-CREADOS-ED
006840            ' updated=' WS-REP-ACTUAL-ED
006850            ' skipped=' WS-REP-OMIT-ED
006860            ' failed='  WS-REP-FALL-ED
006870            DELIMITED BY SIZE INTO WS-REP-TEXTO
006880     WRITE REG-SYNCRP-FD FROM WS-REP-LINEA
006890
006900     DISPLAY '=================================='
006910     DISPLAY 'CREADOS    : ' WS-REP-CREADOS-ED
006920     DISPLAY 'ACTUALIZ.  : ' WS-REP-ACTUAL-ED
006930     DISPLAY 'OMITIDOS   : ' WS-REP-OMIT-ED
006940     DISPLAY 'FALLIDOS   : ' WS-REP-FALL-ED.
006950
006960 9030-SYNC-REPORT-F. EXIT.
006970
006980
006990*---- CIERRE DE TODOS LOS ARCHIVOS -------------------------------
007000 9090-CERRAR-I.
007010
007020     CLOSE SYNCIN UBICAC SUBOLD SUBNEW CUTOFF SYNCRP.
007030
007040 9090-CERRAR-F. EXIT.
007050
