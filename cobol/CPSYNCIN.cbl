000100******************************************************************
000110*    TABLA  CPSYNCIN                                            *
000120*    LAYOUT FILA CRUDA DE ENTRADA AL SINCRONIZADOR (PGMSICAF)   *
000130*    PRG.SEGSOC.ENTRADAS.SINCRONIZACION                         *
000140*    LARGO 104 BYTES                                            *
000150******************************************************************
000160* MISMOS CAMPOS QUE REG-SUBMISION MENOS SUB-PERIOD Y            *
000170* SUB-REGION-CODE (SE DERIVAN/RESUELVEN EN EL PROCESO), MAS     *
000180* EL CODIGO/NOMBRE DE UBICACION TAL COMO VIENE DEL FORMULARIO.  *
000190******************************************************************
000200 01  REG-ENTRADA-SYNC.
000210     03  SYI-UUID                PIC X(36)    VALUE SPACES.
000220     03  SYI-FORM-TYPE           PIC X(16)    VALUE SPACES.
000230         88  SYI-FORM-TMU-TMR         VALUE 'TMU_TMR'.
000240         88  SYI-FORM-SERE-NAFA       VALUE 'SERE_NAFA'.
000250         88  SYI-FORM-AGR             VALUE 'AGR'.
000260         88  SYI-FORM-SUBV-BENEF      VALUE 'SUBVENTION_BENEF'.
000270         88  SYI-FORM-GRIEVANCE       VALUE 'GRIEVANCE_KPI'.
000280     03  SYI-SUBMITTED-TS        PIC 9(14)    VALUE ZEROS.
000290     03  SYI-SUBMITTED-TS-R REDEFINES SYI-SUBMITTED-TS.
000300         05  SYI-TS-ANIO         PIC 9(04).
000310         05  SYI-TS-MES          PIC 9(02).
000320         05  SYI-TS-DIA          PIC 9(02).
000330         05  SYI-TS-HORA         PIC 9(02).
000340         05  SYI-TS-MIN          PIC 9(02).
000350         05  SYI-TS-SEG          PIC 9(02).
000360     03  SYI-BENEF-ID            PIC X(20)    VALUE SPACES.
000370*        CODIGO O NOMBRE DE UBICACION, SEGUN VINO DEL FORMULARIO
000380     03  SYI-RAW-LOC-CODE        PIC X(10)    VALUE SPACES.
000390     03  SYI-TYPE-TRANSFERT      PIC X(03)    VALUE SPACES.
000400         88  SYI-TIPO-TMU             VALUE 'TMU'.
000410         88  SYI-TIPO-TMR             VALUE 'TMR'.
000420     03  SYI-GENRE               PIC X(01)    VALUE SPACE.
000430         88  SYI-GENRE-FEMENINO       VALUE 'F'.
000440         88  SYI-GENRE-MASCULINO      VALUE 'M'.
000450     03  SYI-PAIEMENT-A-TEMPS    PIC X(01)    VALUE SPACE.
000460         88  SYI-PAGO-A-TIEMPO        VALUE 'Y'.
000470     03  SYI-A-BENEFICIE-MA      PIC X(01)    VALUE SPACE.
000480         88  SYI-BENEFICIO-RESIL      VALUE 'Y'.
000490     03  SYI-HAS-MOBILE-ACCT     PIC X(01)    VALUE SPACE.
000500         88  SYI-TIENE-CTA-MOVIL      VALUE 'Y'.
000510     03  SYI-GRM-TOTAL           PIC 9(07)    VALUE ZEROS.
000520     03  SYI-GRM-IN-TIME         PIC 9(07)    VALUE ZEROS.
000530     03  SYI-DELETED-FLAG        PIC X(01)    VALUE SPACE.
000540         88  SYI-REG-ELIMINADO        VALUE 'Y'.
000550     03  FILLER                  PIC X(01)    VALUE SPACE.
000560******************************************************************
