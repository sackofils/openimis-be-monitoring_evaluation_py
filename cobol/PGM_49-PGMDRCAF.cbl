000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMDRCAF.
000120 AUTHOR. S-DIARRA.
000130 INSTALLATION. DIR-SEGSOC-INFORMATICA.
000140 DATE-WRITTEN. 03/02/1996.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE PROTECCION SOCIAL.
000170******************************************************************
000180*        CONDUCTOR DE RECALCULO DE INDICADORES (CLASE 21)       *
000190*        =======================================================*
000200*    - LEE UNA TARJETA DE PARAMETROS OPCIONAL (PERIODO-INICIO /  *
000210*      PERIODO-FIN EXPLICITOS). SI NO VIENE, DETERMINA EL        *
000220*      TRIMESTRE VIGENTE LLAMANDO A PGMPERUT (U3).               *
000230*    - LLAMA A PGMRECAF (U1) CON EL PERIODO RESUELTO Y MUESTRA   *
000240*      LA CANTIDAD DE INDICADORES RECALCULADOS.                  *
000250******************************************************************
000260* HISTORIAL DE CAMBIOS
000270******************************************************************
000280*01  03/02/1996  S.DIARRA     ALTA INICIAL. SOLICITUD SIS-0421.   CHG0196
000290*02  19/09/1996  S.DIARRA     SE AGREGA LA LECTURA DE TARJETA DE  CHG0296
000300*                             PARAMETROS PARA PERIODO EXPLICITO.
000310*03  07/04/1997  A.TRAORE     SE NORMALIZA EL MENSAJE FINAL AL    CHG0397
000320*                             FORMATO "RECALCUL TERMINE : N
000330*                             INDICATEURS." SOLICITADO POR CIDA.
000340*04  21/01/1999  K.SANGARE    REVISION PRE-Y2K DE LOS CAMPOS DE   CHG0499
000350*                             FECHA DE LA TARJETA DE PARAMETROS.
000360*05  09/02/1999  K.SANGARE    CORRIDA DE PRUEBA DE PASO DE SIGLO. CHG0599
000370*                             SIN NOVEDAD.
000380*06  28/06/2005  M-COULIBALY  SE AGREGA VALIDACION DE QUE LA      CHG0605
000390*                             FECHA FIN DE LA TARJETA NO SEA
000400*                             ANTERIOR A LA FECHA INICIO.
000410*07  12/11/2011  M-COULIBALY  LIMPIEZA DE COMENTARIOS SEGUN       CHG0711
000420*                             NUEVO ESTANDAR DE CABECERA.
000430******************************************************************
000440
000450*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540
000550     SELECT PARMIN  ASSIGN DDPARMIN
000560            FILE STATUS IS FS-PARMIN.
000570
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 FD  PARMIN
000630     BLOCK CONTAINS 0 RECORDS
000640     RECORDING MODE IS F.
000650 01  REG-PARM-FD           PIC X(80).
000660
000670
000680 WORKING-STORAGE SECTION.
000690*=======================*
000700
000710 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000720
000730 77  FS-PARMIN               PIC XX      VALUE SPACES.
000740     88  FS-PARMIN-FIN                   VALUE '10'.
000750
000760 77  WS-PARM-PRESENTE         PIC X(01)  VALUE 'N'.
000770     88  WS-HAY-TARJETA-PARM             VALUE 'Y'.
000780
000790 01  WS-TARJETA-PARM.
000800     03  WS-PARM-PERIODO-INI   PIC 9(08) VALUE ZEROS.
000810     03  WS-PARM-PERIODO-FIN   PIC 9(08) VALUE ZEROS.
000820     03  FILLER                PIC X(64) VALUE SPACES.
000830 01  WS-TARJETA-PARM-R REDEFINES WS-TARJETA-PARM.
000840     03  WS-PARM-INI-ANIO      PIC 9(04).
000850     03  FILLER                PIC X(04).
000860     03  WS-PARM-FIN-ANIO      PIC 9(04).
000870     03  FILLER                PIC X(68).
000880
000890*----------- FECHA DE SISTEMA (ACCEPT, NO ES FUNCION INTRINSECA) -
000900 01  WS-FECHA-HOY              PIC 9(08) VALUE ZEROS.
000910 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
000920     03  WS-HOY-ANIO           PIC 9(04).
000930     03  WS-HOY-MES            PIC 9(02).
000940     03  WS-HOY-DIA            PIC 9(02).
000950
000960*----------- PERIODO RESUELTO PARA EL RECALCULO ------------------
000970 01  WS-PERIODO-RESUELTO.
000980     03  WS-PER-RES-INICIO     PIC 9(08) VALUE ZEROS.
000990     03  WS-PER-RES-FIN        PIC 9(08) VALUE ZEROS.
001000 01  WS-PERIODO-RESUELTO-R REDEFINES WS-PERIODO-RESUELTO.
001010     03  WS-PER-RES-INI-ANIO   PIC 9(04).
001020     03  FILLER                PIC X(04).
001030     03  WS-PER-RES-FIN-ANIO   PIC 9(04).
001040     03  FILLER                PIC X(04).
001050
001060 77  WS-RC-LLAMADA             PIC 9(02) COMP VALUE ZEROS.
001070 77  WS-CANT-COMPUTADOS        PIC 9(05) COMP VALUE ZEROS.
001080 77  WS-CANT-ED                PIC ZZZZ9.
001090
001100*----------- AREAS DE LINKAGE PARA LOS SUBPROGRAMAS --------------
001110 01  WS-AREA-PERUT.
001120     03  WS-PERUT-FUNCION      PIC X(01).
001130     03  WS-PERUT-FECHA-ASOF   PIC 9(08).
001140     03  WS-PERUT-PERIODO-LBL  PIC X(07).
001150     03  WS-PERUT-PERIODO-INI  PIC 9(08).
001160     03  WS-PERUT-PERIODO-FIN  PIC 9(08).
001170     03  WS-PERUT-RETURN-CODE  PIC 9(02).
001180     03  FILLER                PIC X(10).
001190
001200 01  WS-AREA-RECAF.
001210     03  WS-RECAF-PERIODO-INI  PIC 9(08).
001220     03  WS-RECAF-PERIODO-FIN  PIC 9(08).
001230     03  WS-RECAF-IND-COMPUT   PIC 9(05).
001240     03  WS-RECAF-RETURN-CODE  PIC 9(02).
001250     03  FILLER                PIC X(10).
001260
001270 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001280
001290*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001300 PROCEDURE DIVISION.
001310
001320 MAIN-PROGRAM-I.
001330
001340     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
001350     PERFORM 2000-RESOLVER-PERIODO-I
001360                                 THRU 2000-RESOLVER-PERIODO-F
001370     PERFORM 3000-RECALCULAR-I  THRU 3000-RECALCULAR-F
001380     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
001390
001400 MAIN-PROGRAM-F. GOBACK.
001410
001420
001430*---- LEE LA TARJETA DE PARAMETROS, SI VIENE INFORMADA -----------
001440 1000-INICIO-I.
001450
001460     MOVE 'N' TO WS-PARM-PRESENTE
001470     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD
001480
001490     OPEN INPUT PARMIN
001500
001510     IF FS-PARMIN = '00' THEN
001520        READ PARMIN INTO WS-TARJETA-PARM
001530        IF FS-PARMIN = '00' AND
001540           WS-PARM-PERIODO-INI NOT = ZEROS AND
001550           WS-PARM-PERIODO-FIN NOT = ZEROS THEN
001560           SET WS-HAY-TARJETA-PARM TO TRUE
001570        END-IF
001580        CLOSE PARMIN
001590     ELSE
001600        DISPLAY '* SIN TARJETA DE PARAMETROS. SE USA TRIMESTRE '
001610                'VIGENTE.'
001620     END-IF.
001630
001640 1000-INICIO-F. EXIT.
001650
001660
001670*---- RESUELVE EL PERIODO: EXPLICITO O TRIMESTRE VIGENTE ---------
001680 2000-RESOLVER-PERIODO-I.
001690
001700     IF WS-HAY-TARJETA-PARM THEN
001710        IF WS-PARM-PERIODO-FIN < WS-PARM-PERIODO-INI THEN
001720           DISPLAY '* ERROR: PERIODO-FIN ANTERIOR A PERIODO-INI '
001730                   'EN LA TARJETA DE PARAMETROS.'
001740           MOVE 9999 TO RETURN-CODE
001750           MOVE ZEROS TO WS-PER-RES-INICIO
001760           MOVE ZEROS TO WS-PER-RES-FIN
001770        ELSE
001780           MOVE WS-PARM-PERIODO-INI TO WS-PER-RES-INICIO
001790           MOVE WS-PARM-PERIODO-FIN TO WS-PER-RES-FIN
001800        END-IF
001810     ELSE
001820        MOVE SPACES TO WS-AREA-PERUT
001830        MOVE 'Q'       TO WS-PERUT-FUNCION
001840        MOVE WS-FECHA-HOY TO WS-PERUT-FECHA-ASOF
001850        MOVE ZEROS     TO WS-PERUT-RETURN-CODE
001860
001870        CALL 'PGMPERUT' USING WS-AREA-PERUT
001880
001890        MOVE WS-PERUT-RETURN-CODE TO WS-RC-LLAMADA
001900        IF WS-RC-LLAMADA NOT = ZEROS THEN
001910           DISPLAY '* ERROR EN PGMPERUT, RC = ' WS-RC-LLAMADA
001920           MOVE 9999 TO RETURN-CODE
001930           MOVE ZEROS TO WS-PER-RES-INICIO
001940           MOVE ZEROS TO WS-PER-RES-FIN
001950        ELSE
001960           MOVE WS-PERUT-PERIODO-INI TO WS-PER-RES-INICIO
001970           MOVE WS-PERUT-PERIODO-FIN TO WS-PER-RES-FIN
001980        END-IF
001990     END-IF.
002000
002010 2000-RESOLVER-PERIODO-F. EXIT.
002020
002030
002040*---- LLAMA AL MOTOR DE RECALCULO (PGMRECAF) CON EL PERIODO ------
002050 3000-RECALCULAR-I.
002060
002070     IF RETURN-CODE = ZEROS THEN
002080        MOVE SPACES  TO WS-AREA-RECAF
002090        MOVE WS-PER-RES-INICIO TO WS-RECAF-PERIODO-INI
002100        MOVE WS-PER-RES-FIN    TO WS-RECAF-PERIODO-FIN
002110        MOVE ZEROS   TO WS-RECAF-IND-COMPUT
002120        MOVE ZEROS   TO WS-RECAF-RETURN-CODE
002130
002140        CALL 'PGMRECAF' USING WS-AREA-RECAF
002150
002160        MOVE WS-RECAF-RETURN-CODE TO WS-RC-LLAMADA
002170        IF WS-RC-LLAMADA NOT = ZEROS THEN
002180           DISPLAY '* ERROR EN PGMRECAF, RC = ' WS-RC-LLAMADA
002190           MOVE 9999 TO RETURN-CODE
002200        ELSE
002210           MOVE WS-RECAF-IND-COMPUT TO WS-CANT-COMPUTADOS
002220        END-IF
002230     END-IF.
002240
002250 3000-RECALCULAR-F. EXIT.
002260
002270
002280*---- MENSAJE FINAL Y CIERRE DE LA CORRIDA -----------------------
002290 9999-FINAL-I.
002300
002310     MOVE WS-CANT-COMPUTADOS TO WS-CANT-ED
002320
002330     IF RETURN-CODE = ZEROS THEN
002340        DISPLAY 'RECALCUL TERMINE : ' WS-CANT-ED
002350                ' INDICATEURS.'
002360     ELSE
002370        DISPLAY '* RECALCULO FINALIZADO CON ERRORES.'
002380     END-IF.
002390
002400 9999-FINAL-F. EXIT.
