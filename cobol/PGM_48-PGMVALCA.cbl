000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMVALCA.
000120 AUTHOR. F-KEITA.
000130 INSTALLATION. DIR-SEGSOC-INFORMATICA.
000140 DATE-WRITTEN. 12/05/1994.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE PROTECCION SOCIAL.
000170******************************************************************
000180*        VALIDACION DE CARGA MANUAL DE INDICADORES (CLASE 21)   *
000190*        =======================================================*
000200*    - LEE SOLICITUDES DE ALTA/BAJA DE VALOR DE INDICADOR, ALTA  *
000210*      DE INDICADOR EN EL CATALOGO Y MARCADO DE VALIDADO.        *
000220*    - APLICA LAS REGLAS DE NEGOCIO EN ORDEN, ACUMULA LOS        *
000230*      MOTIVOS DE RECHAZO Y PRODUCE UN LISTADO DE RESULTADO.     *
000240*    - LAS SOLICITUDES ACEPTADAS SE VUELCAN SOBRE EL MAESTRO DE  *
000250*      VALORES DE INDICADOR Y/O EL CATALOGO DE INDICADORES.      *
000260******************************************************************
000270* HISTORIAL DE CAMBIOS
000280******************************************************************
000290*01  12/05/1994  F.KEITA      ALTA INICIAL. SOLICITUD SIS-0588.   CHG0194
000300*02  30/01/1995  F.KEITA      SE AGREGA LA REGLA DE NO-DECREC.   CHG0295
000310*                             ACUMULADO (REQ SIS-0612).
000320*03  14/08/1996  A.TRAORE     SE AGREGA LA OPERACION DE ALTA DE   CHG0396
000330*                             INDICADOR EN EL CATALOGO (OPER 'I').
000340*04  22/03/1998  A.TRAORE     SE AGREGA LA OPERACION DE MARCADO   CHG0498
000350*                             DE VALIDADO (OPER 'V').
000360*05  09/12/1998  K.SANGARE    REVISION PRE-Y2K: VERIFICADOS LOS   CHG0598
000370*                             CAMPOS DE FECHA DE 8 DIGITOS EN LAS
000380*                             CLAVES DE INDICATOR-VALUE.
000390*06  11/02/1999  K.SANGARE    CORRIDA DE PRUEBA DE PASO DE SIGLO  CHG0699
000400*                             SOBRE PERIODOS DE VALOR. SIN AJUSTE.
000410*07  19/07/2003  S.DIARRA     SE ACLARA QUE LA REGLA DE NO-       CHG0703
000420*                             DECRECIMIENTO NO SE REAPLICA EN LAS
000430*                             ACTUALIZACIONES (REQ SIS-0881).
000440*08  05/10/2009  S.DIARRA     SE AGREGA CONTADOR DE ACEPTADOS Y   CHG0809
000450*                             RECHAZADOS AL TRAILER DEL LISTADO.
000460*09  17/06/2013  M-COULIBALY  LIMPIEZA DE COMENTARIOS SEGUN       CHG0913
000470*                             NUEVO ESTANDAR DE CABECERA.
000480******************************************************************
000490
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600     SELECT EDTIN   ASSIGN DDEDTIN
000610            FILE STATUS IS FS-EDTIN.
000620
000630     SELECT INDOLD  ASSIGN DDINDOLD
000640            FILE STATUS IS FS-INDOLD.
000650
000660     SELECT INDNEW  ASSIGN DDINDNEW
000670            FILE STATUS IS FS-INDNEW.
000680
000690     SELECT IVOLD   ASSIGN DDIVOLD
000700            FILE STATUS IS FS-IVOLD.
000710
000720     SELECT IVNEW   ASSIGN DDIVNEW
000730            FILE STATUS IS FS-IVNEW.
000740
000750     SELECT EDTRP   ASSIGN DDEDTRP
000760            FILE STATUS IS FS-EDTRP.
000770
000780*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 FD  EDTIN
000830     BLOCK CONTAINS 0 RECORDS
000840     RECORDING MODE IS F.
000850 01  REG-SOLICITUD-FD      PIC X(155).
000860
000870 FD  INDOLD
000880     BLOCK CONTAINS 0 RECORDS
000890     RECORDING MODE IS F.
000900 01  REG-INDICADOR-OLD-FD  PIC X(104).
000910
000920 FD  INDNEW
000930     BLOCK CONTAINS 0 RECORDS
000940     RECORDING MODE IS F.
000950 01  REG-INDICADOR-NEW-FD  PIC X(104).
000960
000970 FD  IVOLD
000980     BLOCK CONTAINS 0 RECORDS
000990     RECORDING MODE IS F.
001000 01  REG-VALOR-IND-OLD-FD  PIC X(104).
001010
001020 FD  IVNEW
001030     BLOCK CONTAINS 0 RECORDS
001040     RECORDING MODE IS F.
001050 01  REG-VALOR-IND-NEW-FD  PIC X(104).
001060
001070 FD  EDTRP
001080     BLOCK CONTAINS 0 RECORDS
001090     RECORDING MODE IS F.
001100 01  REG-EDTRP-FD          PIC X(132).
001110
001120
001130 WORKING-STORAGE SECTION.
001140*=======================*
001150
001160 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001170
001180*----------- ARCHIVOS -------------------------------------------
001190 77  FS-EDTIN                PIC XX       VALUE SPACES.
001200     88  FS-EDTIN-FIN                     VALUE '10'.
001210 77  FS-INDOLD               PIC XX       VALUE SPACES.
001220     88  FS-INDOLD-FIN                    VALUE '10'.
001230 77  FS-INDNEW               PIC XX       VALUE SPACES.
001240 77  FS-IVOLD                PIC XX       VALUE SPACES.
001250     88  FS-IVOLD-FIN                     VALUE '10'.
001260 77  FS-IVNEW                PIC XX       VALUE SPACES.
001270 77  FS-EDTRP                PIC XX       VALUE SPACES.
001280
001290 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
001300     88  WS-FIN-LECTURA                   VALUE 'Y'.
001310     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001320
001330*----------- LIMITES Y TABLAS EN MEMORIA -------------------------
001340 77  WS-MAX-INDCAT            PIC 9(04)  COMP VALUE 1000.
001350 77  WS-MAX-INDVAL            PIC 9(05)  COMP VALUE 2000.
001360
001370 01  WS-TAB-INDCAT.
001380     03  WS-TAB-INDCAT-CNT     PIC 9(04)  COMP VALUE ZEROS.
001390     03  WS-INDCAT-FILA OCCURS 0 TO 1000 TIMES
001400                         DEPENDING ON WS-TAB-INDCAT-CNT
001410                         INDEXED BY WKS-IC-IDX.
001420         05  WS-FILA-INDCAT    PIC X(104).
001430
001440 01  WS-TAB-INDVAL.
001450     03  WS-TAB-INDVAL-CNT     PIC 9(05)  COMP VALUE ZEROS.
001460     03  WS-INDVAL-FILA OCCURS 0 TO 2000 TIMES
001470                         DEPENDING ON WS-TAB-INDVAL-CNT
001480                         INDEXED BY WKS-IV-IDX.
001490         05  WS-FILA-INDVAL    PIC X(104).
001500
001510*----------- VARIABLES DE VALIDACION -----------------------------
001520 77  WS-POS-INDCAT            PIC 9(04)  COMP VALUE ZEROS.
001530 77  WS-POS-INDVAL            PIC 9(05)  COMP VALUE ZEROS.
001540 77  WS-IND-METODO-TAB        PIC X(10)  VALUE SPACES.
001550 77  WS-IND-METODO-MAYUS      PIC X(10)  VALUE SPACES.
001560 77  WS-EXISTE-FLAG           PIC X(01)  VALUE 'N'.
001570     88  WS-SE-ENCONTRO                  VALUE 'Y'.
001580 77  WS-ACEPTADO-FLAG         PIC X(01)  VALUE 'Y'.
001590     88  WS-SOLICITUD-ACEPTADA           VALUE 'Y'.
001600 77  WS-MSG-RECHAZO           PIC X(200) VALUE SPACES.
001610 77  WS-ULTIMO-VALOR          PIC S9(09)V99 VALUE ZEROS.
001620 01  WS-ULTIMO-PERIOD-END     PIC 9(08)  VALUE ZEROS.
001630 01  WS-ULT-PERIOD-END-R REDEFINES WS-ULTIMO-PERIOD-END.
001640     03  WS-UPE-ANIO          PIC 9(04).
001650     03  WS-UPE-MES           PIC 9(02).
001660     03  WS-UPE-DIA           PIC 9(02).
001670 01  WS-FECHA-HOY-VALCA       PIC 9(08)  VALUE ZEROS.
001680 01  WS-FECHA-HOY-VALCA-R REDEFINES WS-FECHA-HOY-VALCA.
001690     03  WS-FHV-ANIO          PIC 9(04).
001700     03  WS-FHV-MES           PIC 9(02).
001710     03  WS-FHV-DIA           PIC 9(02).
001720
001730*----------- ALFABETOS PARA CONVERTIR A MAYUSCULAS (INSPECT) -----
001740 01  WS-ALFA-MINUS    PIC X(26)
001750             VALUE 'abcdefghijklmnopqrstuvwxyz'.
001760 01  WS-ALFA-MAYUS    PIC X(26)
001770             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001780
001790*----------- CONTADORES DE LA CORRIDA ----------------------------
001800 77  WS-CANT-LEIDOS           PIC 9(05)  COMP VALUE ZEROS.
001810 77  WS-CANT-ACEPTADOS        PIC 9(05)  COMP VALUE ZEROS.
001820 77  WS-CANT-RECHAZADOS       PIC 9(05)  COMP VALUE ZEROS.
001830
001840*----------- IMPRESION DEL LISTADO DE RESULTADO ------------------
001850 77  WS-CUENTA-LINEA          PIC 9(02)  COMP VALUE ZEROS.
001860 77  WS-CUENTA-PAGINA         PIC 9(02)  COMP VALUE 01.
001870 01  WS-CLAVE-EDTIN           PIC X(39)  VALUE SPACES.
001880 01  WS-CLAVE-EDTIN-R REDEFINES WS-CLAVE-EDTIN.
001890     03  WS-CED-IND-CODE      PIC X(10).
001900     03  WS-CED-PERIOD-START  PIC 9(08).
001910     03  WS-CED-PERIOD-END    PIC 9(08).
001920     03  WS-CED-REGION-CODE   PIC X(10).
001930     03  WS-CED-GENDER        PIC X(01).
001940
001950 01  WS-TITULO.
001960     03  FILLER             PIC X(20) VALUE
001970         'VALIDACION DE CARGA '.
001980     03  FILLER             PIC X(20) VALUE
001990         'MANUAL - PGMVALCA   '.
002000     03  FILLER             PIC X(15) VALUE
002010         'PAGINA NUMERO: '.
002020     03  WS-PAG-IMP         PIC Z9    VALUE ZEROS.
002030     03  FILLER             PIC X(75) VALUE SPACES.
002040
002050 01  WS-SUBTITULO.
002060     03  FILLER             PIC X(01) VALUE '|'.
002070     03  FILLER             PIC X(02) VALUE 'OP'.
002080     03  FILLER             PIC X(01) VALUE '|'.
002090     03  FILLER             PIC X(11) VALUE 'INDICADOR  '.
002100     03  FILLER             PIC X(01) VALUE '|'.
002110     03  FILLER             PIC X(10) VALUE 'PER-INICIO'.
002120     03  FILLER             PIC X(01) VALUE '|'.
002130     03  FILLER             PIC X(08) VALUE 'PER-FIN '.
002140     03  FILLER             PIC X(01) VALUE '|'.
002150     03  FILLER             PIC X(10) VALUE 'RESULTADO '.
002160     03  FILLER             PIC X(01) VALUE '|'.
002170     03  FILLER             PIC X(78) VALUE
002180         'MOTIVO DE RECHAZO (SI CORRESPONDE)'.
002190
002200 01  WS-LINEA2              PIC X(132) VALUE ALL '-'.
002210
002220 01  WS-REG-LISTADO.
002230     03  WS-COL1            PIC X(01) VALUE SPACES.
002240     03  WS-OPER-IMP        PIC X(02) VALUE SPACES.
002250     03  WS-COL2            PIC X(01) VALUE SPACES.
002260     03  WS-INDCOD-IMP      PIC X(11) VALUE SPACES.
002270     03  WS-COL3            PIC X(01) VALUE SPACES.
002280     03  WS-PERINI-IMP      PIC 9(08) VALUE ZEROS.
002290     03  WS-COL4            PIC X(02) VALUE SPACES.
002300     03  WS-PERFIN-IMP      PIC 9(08) VALUE ZEROS.
002310     03  WS-COL5            PIC X(02) VALUE SPACES.
002320     03  WS-RESULT-IMP      PIC X(10) VALUE SPACES.
002330     03  WS-COL6            PIC X(01) VALUE SPACES.
002340     03  WS-MOTIVO-IMP      PIC X(78) VALUE SPACES.
002350
002360 01  WS-CORTE-IMP.
002370     03  FILLER             PIC X(20) VALUE
002380         'TOTAL DE SOLICITUDES'.
002390     03  FILLER             PIC X(12) VALUE ' LEIDAS    : '.
002400     03  WS-LEIDOS-CORT     PIC ZZZZ9.
002410     03  FILLER             PIC X(12) VALUE '  ACEPTADAS:'.
002420     03  WS-ACEPT-CORT      PIC ZZZZ9.
002430     03  FILLER             PIC X(12) VALUE '  RECHAZAD:'.
002440     03  WS-RECHZ-CORT      PIC ZZZZ9.
002450     03  FILLER             PIC X(43) VALUE SPACES.
002460
002470 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002480
002490*////  COPYS PARA ESTRUCTURA DE DATOS  //////////////////////////
002500
002510     COPY CPEDTREQ.
002520
002530     COPY CPINDCAT.
002540
002550     COPY CPINDVAL.
002560
002570*///////////////////////////////////////////////////////////////
002580
002590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002600 PROCEDURE DIVISION.
002610
002620 MAIN-PROGRAM-I.
002630
002640     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
002650     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002660                                 UNTIL WS-FIN-LECTURA
002670     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002680
002690 MAIN-PROGRAM-F. GOBACK.
002700
002710
002720*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA ----------
002730 1000-INICIO-I.
002740
002750     ACCEPT WS-FECHA-HOY-VALCA FROM DATE YYYYMMDD
002760     SET WS-NO-FIN-LECTURA TO TRUE
002770     MOVE 18 TO WS-CUENTA-LINEA
002780
002790     OPEN INPUT  EDTIN
002800     OPEN INPUT  INDOLD
002810     OPEN OUTPUT INDNEW
002820     OPEN INPUT  IVOLD
002830     OPEN OUTPUT IVNEW
002840     OPEN OUTPUT EDTRP
002850
002860     IF FS-EDTIN IS NOT EQUAL '00' THEN
002870        DISPLAY '* ERROR EN OPEN EDTIN = ' FS-EDTIN
002880        MOVE 9999 TO RETURN-CODE
002890        SET WS-FIN-LECTURA TO TRUE
002900     END-IF
002910
002920     PERFORM 1010-CARGAR-INDCAT-I THRU 1010-CARGAR-INDCAT-F
002930     PERFORM 1020-CARGAR-INDVAL-I THRU 1020-CARGAR-INDVAL-F
002940
002950     IF NOT WS-FIN-LECTURA THEN
002960        PERFORM 2900-LEER-EDTIN-I THRU 2900-LEER-EDTIN-F
002970     END-IF.
002980
002990 1000-INICIO-F. EXIT.
003000
003010
003020*---- CARGA EL CATALOGO DE INDICADORES COMPLETO EN MEMORIA -------
003030 1010-CARGAR-INDCAT-I.
003040
003050     READ INDOLD INTO REG-INDICADOR
003060     PERFORM 1011-ACUMULAR-INDCAT-I THRU 1011-ACUMULAR-INDCAT-F
003070        UNTIL FS-INDOLD-FIN.
003080
003090 1010-CARGAR-INDCAT-F. EXIT.
003100
003110
003120 1011-ACUMULAR-INDCAT-I.
003130
003140     ADD 1 TO WS-TAB-INDCAT-CNT
003150     MOVE REG-INDICADOR TO WS-FILA-INDCAT(WS-TAB-INDCAT-CNT)
003160     READ INDOLD INTO REG-INDICADOR.
003170
003180 1011-ACUMULAR-INDCAT-F. EXIT.
003190
003200
003210*---- CARGA EL MAESTRO DE VALORES DE INDICADOR EN MEMORIA --------
003220 1020-CARGAR-INDVAL-I.
003230
003240     READ IVOLD INTO REG-VALOR-INDICADOR
003250     PERFORM 1021-ACUMULAR-INDVAL-I THRU 1021-ACUMULAR-INDVAL-F
003260        UNTIL FS-IVOLD-FIN.
003270
003280 1020-CARGAR-INDVAL-F. EXIT.
003290
003300
003310 1021-ACUMULAR-INDVAL-I.
003320
003330     ADD 1 TO WS-TAB-INDVAL-CNT
003340     MOVE REG-VALOR-INDICADOR
003350          TO WS-FILA-INDVAL(WS-TAB-INDVAL-CNT)
003360     READ IVOLD INTO REG-VALOR-INDICADOR.
003370
003380 1021-ACUMULAR-INDVAL-F. EXIT.
003390
003400
003410*---- CUERPO PRINCIPAL: UNA SOLICITUD DE EDICION POR ITERACION ---
003420 2000-PROCESO-I.
003430
003440     MOVE SPACES TO WS-MSG-RECHAZO
003450     MOVE 'Y' TO WS-ACEPTADO-FLAG
003460
003470     EVALUATE TRUE
003480        WHEN EDR-OP-CREAR-VALOR
003490           PERFORM 2100-CREAR-VALOR-I THRU 2100-CREAR-VALOR-F
003500        WHEN EDR-OP-ACTUALIZ-VALOR
003510           PERFORM 2200-ACTUALIZ-VALOR-I
003520              THRU 2200-ACTUALIZ-VALOR-F
003530        WHEN EDR-OP-CREAR-INDICADOR
003540           PERFORM 2300-CREAR-INDICADOR-I
003550              THRU 2300-CREAR-INDICADOR-F
003560        WHEN EDR-OP-VALIDAR
003570           PERFORM 2400-VALIDAR-I THRU 2400-VALIDAR-F
003580        WHEN OTHER
003590           MOVE 'N' TO WS-ACEPTADO-FLAG
003600           STRING 'OPERACION DESCONOCIDA: ' EDR-OPERATION
003610                  DELIMITED BY SIZE INTO WS-MSG-RECHAZO
003620     END-EVALUATE
003630
003640     PERFORM 2800-IMPRIMIR-RESULTADO-I
003650        THRU 2800-IMPRIMIR-RESULTADO-F
003660
003670     PERFORM 2900-LEER-EDTIN-I THRU 2900-LEER-EDTIN-F.
003680
003690 2000-PROCESO-F. EXIT.
003700
003710
003720*---- OPERACION C: ALTA DE VALOR DE INDICADOR --------------------
003730 2100-CREAR-VALOR-I.
003740
003750     PERFORM 3010-REGLA-IND-EXISTE-I THRU 3010-REGLA-IND-EXISTE-F
003760     PERFORM 3020-REGLA-METODO-MANUAL-I
003770        THRU 3020-REGLA-METODO-MANUAL-F
003780     PERFORM 3030-REGLA-NO-DECRECE-I THRU 3030-REGLA-NO-DECRECE-F
003790     PERFORM 3040-REGLA-UNICIDAD-I   THRU 3040-REGLA-UNICIDAD-F
003800     PERFORM 3050-REGLA-COHERENCIA-I THRU 3050-REGLA-COHERENCIA-F
003810
003820     IF WS-SOLICITUD-ACEPTADA THEN
003830        PERFORM 3900-ARMAR-INDVAL-I THRU 3900-ARMAR-INDVAL-F
003840        ADD 1 TO WS-TAB-INDVAL-CNT
003850        MOVE REG-VALOR-INDICADOR
003860             TO WS-FILA-INDVAL(WS-TAB-INDVAL-CNT)
003870     END-IF.
003880
003890 2100-CREAR-VALOR-F. EXIT.
003900
003910
003920*---- OPERACION U: ACTUALIZACION DE VALOR DE INDICADOR -----------
003930 2200-ACTUALIZ-VALOR-I.
003940
003950     PERFORM 3040-REGLA-UNICIDAD-I   THRU 3040-REGLA-UNICIDAD-F
003960     PERFORM 3050-REGLA-COHERENCIA-I THRU 3050-REGLA-COHERENCIA-F
003970
003980     IF WS-SOLICITUD-ACEPTADA THEN
003990        IF WS-SE-ENCONTRO THEN
004000           PERFORM 3900-ARMAR-INDVAL-I THRU 3900-ARMAR-INDVAL-F
004010           MOVE REG-VALOR-INDICADOR
004020                TO WS-FILA-INDVAL(WS-POS-INDVAL)
004030        ELSE
004040           MOVE 'N' TO WS-ACEPTADO-FLAG
004050           STRING 'NO EXISTE VALOR PREVIO PARA ACTUALIZAR'
004060                  DELIMITED BY SIZE INTO WS-MSG-RECHAZO
004070        END-IF
004080     END-IF.
004090
004100 2200-ACTUALIZ-VALOR-F. EXIT.
004110
004120
004130*---- OPERACION I: ALTA DE INDICADOR EN EL CATALOGO --------------
004140 2300-CREAR-INDICADOR-I.
004150
004160     PERFORM 3060-REGLA-CODIGO-UNICO-I
004170        THRU 3060-REGLA-CODIGO-UNICO-F
004180
004190     IF WS-SOLICITUD-ACEPTADA THEN
004200        MOVE SPACES TO REG-INDICADOR
004210        MOVE EDR-IND-CODE         TO IND-CODE
004220        MOVE EDR-IND-NAME         TO IND-NAME
004230        MOVE EDR-IND-UNIT         TO IND-UNIT
004240        MOVE EDR-IND-FREQUENCY    TO IND-FREQUENCY
004250        MOVE EDR-IND-FORMULA-KEY  TO IND-FORMULA-KEY
004260        MOVE EDR-IND-IS-AUTOMATIC TO IND-IS-AUTOMATIC
004270        MOVE EDR-IND-IS-ACTIVE    TO IND-IS-ACTIVE
004280        MOVE EDR-IND-METHOD       TO IND-METHOD
004290        ADD 1 TO WS-TAB-INDCAT-CNT
004300        MOVE REG-INDICADOR TO WS-FILA-INDCAT(WS-TAB-INDCAT-CNT)
004310     END-IF.
004320
004330 2300-CREAR-INDICADOR-F. EXIT.
004340
004350
004360*---- OPERACION V: MARCADO DE VALIDADO ---------------------------
004370 2400-VALIDAR-I.
004380
004390     PERFORM 3070-BUSCAR-INDVAL-I THRU 3070-BUSCAR-INDVAL-F
004400
004410     IF WS-SE-ENCONTRO THEN
004420        MOVE WS-FILA-INDVAL(WS-POS-INDVAL) TO REG-VALOR-INDICADOR
004430        SET IV-VAL-VALIDADO TO TRUE
004440        MOVE REG-VALOR-INDICADOR TO WS-FILA-INDVAL(WS-POS-INDVAL)
004450     ELSE
004460        MOVE 'N' TO WS-ACEPTADO-FLAG
004470        STRING 'REGISTRO A VALIDAR NO ENCONTRADO'
004480               DELIMITED BY SIZE INTO WS-MSG-RECHAZO
004490     END-IF.
004500
004510 2400-VALIDAR-F. EXIT.
004520
004530
004540*---- REGLA 1: EL INDICADOR DEBE EXISTIR EN EL CATALOGO ----------
004550 3010-REGLA-IND-EXISTE-I.
004560
004570     MOVE 'N' TO WS-EXISTE-FLAG
004580     MOVE ZEROS TO WS-POS-INDCAT
004590     SET WKS-IC-IDX TO 1
004600     PERFORM 3011-COMPARAR-INDCAT-I THRU 3011-COMPARAR-INDCAT-F
004610        UNTIL WKS-IC-IDX > WS-TAB-INDCAT-CNT OR WS-SE-ENCONTRO
004620
004630     IF NOT WS-SE-ENCONTRO THEN
004640        MOVE 'N' TO WS-ACEPTADO-FLAG
004650        STRING WS-MSG-RECHAZO DELIMITED BY SPACE
004660               'INDICADOR INTROUVABLE. ' DELIMITED BY SIZE
004670               INTO WS-MSG-RECHAZO
004680     END-IF.
004690
004700 3010-REGLA-IND-EXISTE-F. EXIT.
004710
004720
004730 3011-COMPARAR-INDCAT-I.
004740
004750     MOVE WS-FILA-INDCAT(WKS-IC-IDX) TO REG-INDICADOR
004760     IF IND-CODE = EDR-IND-CODE THEN
004770        SET WS-SE-ENCONTRO TO TRUE
004780        MOVE WKS-IC-IDX TO WS-POS-INDCAT
004790     ELSE
004800        SET WKS-IC-IDX UP BY 1
004810     END-IF.
004820
004830 3011-COMPARAR-INDCAT-F. EXIT.
004840
004850
004860*---- REGLA 2: EL INDICADOR DEBE PERMITIR CARGA MANUAL -----------
004870 3020-REGLA-METODO-MANUAL-I.
004880
004890     IF WS-SE-ENCONTRO THEN
004900        MOVE WS-FILA-INDCAT(WS-POS-INDCAT) TO REG-INDICADOR
004910        MOVE IND-METHOD TO WS-IND-METODO-MAYUS
004920        INSPECT WS-IND-METODO-MAYUS
004930                CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS
004940        IF WS-IND-METODO-MAYUS NOT = 'MANUEL    ' THEN
004950           MOVE 'N' TO WS-ACEPTADO-FLAG
004960           STRING WS-MSG-RECHAZO DELIMITED BY SPACE
004970                  'CARGA MANUAL NO PERMITIDA. '
004980                  DELIMITED BY SIZE INTO WS-MSG-RECHAZO
004990        END-IF
005000     END-IF.
005010
005020 3020-REGLA-METODO-MANUAL-F. EXIT.
005030
005040
005050*---- REGLA 3: EL VALOR ACUMULADO NO PUEDE DISMINUIR -------------
005060 3030-REGLA-NO-DECRECE-I.
005070
005080     MOVE ZEROS TO WS-ULTIMO-VALOR
005090     MOVE ZEROS TO WS-ULTIMO-PERIOD-END
005100     MOVE 'N' TO WS-EXISTE-FLAG
005110     SET WKS-IV-IDX TO 1
005120     PERFORM 3031-BUSCAR-ULTIMO-I THRU 3031-BUSCAR-ULTIMO-F
005130        UNTIL WKS-IV-IDX > WS-TAB-INDVAL-CNT
005140
005150     IF WS-SE-ENCONTRO AND EDR-VALOR-PRESENTE THEN
005160        IF EDR-VALUE < WS-ULTIMO-VALOR THEN
005170           MOVE 'N' TO WS-ACEPTADO-FLAG
005180           STRING WS-MSG-RECHAZO DELIMITED BY SPACE
005190                  'EL VALOR NO PUEDE SER MENOR AL ULTIMO '
005200                  'REGISTRADO. ' DELIMITED BY SIZE
005210                  INTO WS-MSG-RECHAZO
005220        END-IF
005230     END-IF.
005240
005250 3030-REGLA-NO-DECRECE-F. EXIT.
005260
005270
005280 3031-BUSCAR-ULTIMO-I.
005290
005300     MOVE WS-FILA-INDVAL(WKS-IV-IDX) TO REG-VALOR-INDICADOR
005310     IF IV-IND-CODE = EDR-IND-CODE AND
005320        IV-REGION-CODE = EDR-REGION-CODE AND
005330        IV-GENDER = EDR-GENDER AND
005340        IV-VALOR-PRESENTE AND
005350        IV-PERIOD-END NOT LESS WS-ULTIMO-PERIOD-END THEN
005360        MOVE IV-PERIOD-END TO WS-ULTIMO-PERIOD-END
005370        MOVE IV-VALUE      TO WS-ULTIMO-VALOR
005380        SET WS-SE-ENCONTRO TO TRUE
005390     END-IF
005400     SET WKS-IV-IDX UP BY 1.
005410
005420 3031-BUSCAR-ULTIMO-F. EXIT.
005430
005440
005450*---- REGLA 4: UNICIDAD DE LA CLAVE DE 5 PARTES ------------------
005460 3040-REGLA-UNICIDAD-I.
005470
005480     MOVE 'N' TO WS-EXISTE-FLAG
005490     MOVE ZEROS TO WS-POS-INDVAL
005500     SET WKS-IV-IDX TO 1
005510     PERFORM 3041-COMPARAR-CLAVE-I THRU 3041-COMPARAR-CLAVE-F
005520        UNTIL WKS-IV-IDX > WS-TAB-INDVAL-CNT OR WS-SE-ENCONTRO
005530
005540     IF EDR-OP-CREAR-VALOR AND WS-SE-ENCONTRO THEN
005550        MOVE 'N' TO WS-ACEPTADO-FLAG
005560        STRING WS-MSG-RECHAZO DELIMITED BY SPACE
005570               'YA EXISTE UN VALOR PARA ESTA CLAVE. '
005580               DELIMITED BY SIZE INTO WS-MSG-RECHAZO
005590     END-IF
005600     IF EDR-OP-ACTUALIZ-VALOR AND NOT WS-SE-ENCONTRO THEN
005610        MOVE 'N' TO WS-ACEPTADO-FLAG
005620     END-IF.
005630
005640 3040-REGLA-UNICIDAD-F. EXIT.
005650
005660
005670 3041-COMPARAR-CLAVE-I.
005680
005690     MOVE WS-FILA-INDVAL(WKS-IV-IDX) TO REG-VALOR-INDICADOR
005700     IF IV-IND-CODE     = EDR-IND-CODE     AND
005710        IV-PERIOD-START = EDR-PERIOD-START AND
005720        IV-PERIOD-END   = EDR-PERIOD-END   AND
005730        IV-REGION-CODE  = EDR-REGION-CODE  AND
005740        IV-GENDER       = EDR-GENDER THEN
005750        SET WS-SE-ENCONTRO TO TRUE
005760        MOVE WKS-IV-IDX TO WS-POS-INDVAL
005770     ELSE
005780        SET WKS-IV-IDX UP BY 1
005790     END-IF.
005800
005810 3041-COMPARAR-CLAVE-F. EXIT.
005820
005830
005840*---- REGLA 5: COHERENCIA NUMERICO/CUALITATIVO -------------------
005850 3050-REGLA-COHERENCIA-I.
005860
005870     IF (EDR-VALOR-PRESENTE AND EDR-QUAL-VALUE NOT = SPACES) OR
005880        (NOT EDR-VALOR-PRESENTE AND EDR-QUAL-VALUE = SPACES) THEN
005890        MOVE 'N' TO WS-ACEPTADO-FLAG
005900        STRING WS-MSG-RECHAZO DELIMITED BY SPACE
005910               'DEBE INFORMARSE VALOR NUMERICO O CUALITATIVO, '
005920               'NO AMBOS NI NINGUNO. ' DELIMITED BY SIZE
005930               INTO WS-MSG-RECHAZO
005940     END-IF.
005950
005960 3050-REGLA-COHERENCIA-F. EXIT.
005970
005980
005990*---- REGLA 6: CODIGO DE INDICADOR UNICO (ALTA DE CATALOGO) ------
006000 3060-REGLA-CODIGO-UNICO-I.
006010
006020     MOVE 'N' TO WS-EXISTE-FLAG
006030     SET WKS-IC-IDX TO 1
006040     PERFORM 3011-COMPARAR-INDCAT-I THRU 3011-COMPARAR-INDCAT-F
006050        UNTIL WKS-IC-IDX > WS-TAB-INDCAT-CNT OR WS-SE-ENCONTRO
006060
006070     IF WS-SE-ENCONTRO THEN
006080        MOVE 'N' TO WS-ACEPTADO-FLAG
006090        STRING WS-MSG-RECHAZO DELIMITED BY SPACE
006100               'EL CODIGO DE INDICADOR YA EXISTE. '
006110               DELIMITED BY SIZE INTO WS-MSG-RECHAZO
006120     END-IF.
006130
006140 3060-REGLA-CODIGO-UNICO-F. EXIT.
006150
006160
006170*---- REGLA 7: BUSCA EL VALOR A MARCAR COMO VALIDADO -------------
006180 3070-BUSCAR-INDVAL-I.
006190
006200     MOVE 'N' TO WS-EXISTE-FLAG
006210     MOVE ZEROS TO WS-POS-INDVAL
006220     SET WKS-IV-IDX TO 1
006230     PERFORM 3041-COMPARAR-CLAVE-I THRU 3041-COMPARAR-CLAVE-F
006240        UNTIL WKS-IV-IDX > WS-TAB-INDVAL-CNT OR WS-SE-ENCONTRO.
006250
006260 3070-BUSCAR-INDVAL-F. EXIT.
006270
006280
006290*---- ARMA EL REGISTRO DE VALOR DE INDICADOR DESDE LA SOLICITUD --
006300 3900-ARMAR-INDVAL-I.
006310
006320     MOVE SPACES TO REG-VALOR-INDICADOR
006330     MOVE EDR-IND-CODE      TO IV-IND-CODE
006340     MOVE EDR-PERIOD-START  TO IV-PERIOD-START
006350     MOVE EDR-PERIOD-END    TO IV-PERIOD-END
006360     MOVE EDR-REGION-CODE   TO IV-REGION-CODE
006370     MOVE EDR-GENDER        TO IV-GENDER
006380     MOVE EDR-VALUE         TO IV-VALUE
006390     MOVE EDR-VALUE-PRESENT TO IV-VALUE-PRESENT
006400     MOVE EDR-QUAL-VALUE    TO IV-QUAL-VALUE
006410     MOVE 'MANUAL'          TO IV-SOURCE
006420     MOVE 'N'               TO IV-VALIDATED.
006430
006440 3900-ARMAR-INDVAL-F. EXIT.
006450
006460
006470*---- IMPRIME EL RESULTADO DE LA SOLICITUD EN EL LISTADO ---------
006480 2800-IMPRIMIR-RESULTADO-I.
006490
006500     IF WS-CUENTA-LINEA GREATER 15 THEN
006510        PERFORM 2850-IMPRIMIR-TITULOS-I THRU 2850-IMPRIMIR-TITULOS
006520     END-IF
006530
006540     MOVE SPACES TO WS-REG-LISTADO
006550     MOVE '|'            TO WS-COL1
006560     MOVE EDR-OPERATION  TO WS-OPER-IMP
006570     MOVE '|'            TO WS-COL2
006580     MOVE EDR-IND-CODE   TO WS-INDCOD-IMP
006590     MOVE '|'            TO WS-COL3
006600     MOVE EDR-PERIOD-START TO WS-PERINI-IMP
006610     MOVE '|'            TO WS-COL4
006620     MOVE EDR-PERIOD-END TO WS-PERFIN-IMP
006630     MOVE '|'            TO WS-COL5
006640
006650     IF WS-SOLICITUD-ACEPTADA THEN
006660        MOVE 'ACEPTADO'  TO WS-RESULT-IMP
006670        ADD 1 TO WS-CANT-ACEPTADOS
006680     ELSE
006690        MOVE 'RECHAZADO' TO WS-RESULT-IMP
006700        ADD 1 TO WS-CANT-RECHAZADOS
006710     END-IF
006720
006730     MOVE '|'            TO WS-COL6
006740     MOVE WS-MSG-RECHAZO TO WS-MOTIVO-IMP
006750
006760     WRITE REG-EDTRP-FD FROM WS-REG-LISTADO
006770     ADD 1 TO WS-CUENTA-LINEA.
006780
006790 2800-IMPRIMIR-RESULTADO-F. EXIT.
006800
006810
006820*---- TITULOS Y SUBTITULOS DEL LISTADO (RUPTURA DE PAGINA) -------
006830 2850-IMPRIMIR-TITULOS-I.
006840
006850     MOVE WS-CUENTA-PAGINA TO WS-PAG-IMP
006860     ADD 1 TO WS-CUENTA-PAGINA
006870     MOVE 1 TO WS-CUENTA-LINEA
006880
006890     WRITE REG-EDTRP-FD FROM WS-TITULO AFTER PAGE
006900     WRITE REG-EDTRP-FD FROM WS-SUBTITULO AFTER 1
006910     WRITE REG-EDTRP-FD FROM WS-LINEA2 AFTER 1.
006920
006930 2850-IMPRIMIR-TITULOS-F. EXIT.
006940
006950
006960*---- LECTURA SECUENCIAL DEL ARCHIVO DE SOLICITUDES --------------
006970 2900-LEER-EDTIN-I.
006980
006990     READ EDTIN INTO REG-SOLICITUD-EDICION
007000
007010     EVALUATE FS-EDTIN
007020        WHEN '00'
007030           ADD 1 TO WS-CANT-LEIDOS
007040        WHEN '10'
007050           SET WS-FIN-LECTURA TO TRUE
007060        WHEN OTHER
007070           DISPLAY '* ERROR EN LECTURA EDTIN = ' FS-EDTIN
007080           MOVE 9999 TO RETURN-CODE
007090           SET WS-FIN-LECTURA TO TRUE
007100     END-EVALUATE.
007110
007120 2900-LEER-EDTIN-F. EXIT.
007130
007140
007150*---- REGRABA LOS MAESTROS, EL TRAILER DEL LISTADO Y CIERRA ------
007160 9999-FINAL-I.
007170
007180     PERFORM 9010-REWRITE-INDCAT-I THRU 9010-REWRITE-INDCAT-F
007190     PERFORM 9020-REWRITE-INDVAL-I THRU 9020-REWRITE-INDVAL-F
007200     PERFORM 9030-IMPRIMIR-TRAILER-I
007210        THRU 9030-IMPRIMIR-TRAILER-F
007220
007230     CLOSE EDTIN INDOLD INDNEW IVOLD IVNEW EDTRP
007240
007250     DISPLAY 'LEIDOS    : ' WS-CANT-LEIDOS
007260     DISPLAY 'ACEPTADOS : ' WS-CANT-ACEPTADOS
007270     DISPLAY 'RECHAZADOS: ' WS-CANT-RECHAZADOS.
007280
007290 9999-FINAL-F. EXIT.
007300
007310
007320 9010-REWRITE-INDCAT-I.
007330
007340     SET WKS-IC-IDX TO 1
007350     PERFORM 9011-ESCRIBIR-INDCAT-I THRU 9011-ESCRIBIR-INDCAT-F
007360        UNTIL WKS-IC-IDX > WS-TAB-INDCAT-CNT.
007370
007380 9010-REWRITE-INDCAT-F. EXIT.
007390
007400
007410 9011-ESCRIBIR-INDCAT-I.
007420
007430     WRITE REG-INDICADOR-NEW-FD FROM WS-FILA-INDCAT(WKS-IC-IDX)
007440     IF FS-INDNEW IS NOT EQUAL '00' THEN
007450        DISPLAY '* ERROR EN WRITE INDNEW = ' FS-INDNEW
007460        MOVE 9999 TO RETURN-CODE
007470     END-IF
007480     SET WKS-IC-IDX UP BY 1.
007490
007500 9011-ESCRIBIR-INDCAT-F. EXIT.
007510
007520
007530 9020-REWRITE-INDVAL-I.
007540
007550     SET WKS-IV-IDX TO 1
007560     PERFORM 9021-ESCRIBIR-INDVAL-I THRU 9021-ESCRIBIR-INDVAL-F
007570        UNTIL WKS-IV-IDX > WS-TAB-INDVAL-CNT.
007580
007590 9020-REWRITE-INDVAL-F. EXIT.
007600
007610
007620 9021-ESCRIBIR-INDVAL-I.
007630
007640     WRITE REG-VALOR-IND-NEW-FD FROM WS-FILA-INDVAL(WKS-IV-IDX)
007650     IF FS-IVNEW IS NOT EQUAL '00' THEN
007660        DISPLAY '* ERROR EN WRITE IVNEW = ' FS-IVNEW
007670        MOVE 9999 TO RETURN-CODE
007680     END-IF
007690     SET WKS-IV-IDX UP BY 1.
007700
007710 9021-ESCRIBIR-INDVAL-F. EXIT.
007720
007730
007740 9030-IMPRIMIR-TRAILER-I.
007750
007760     MOVE WS-CANT-LEIDOS    TO WS-LEIDOS-CORT
007770     MOVE WS-CANT-ACEPTADOS TO WS-ACEPT-CORT
007780     MOVE WS-CANT-RECHAZADOS TO WS-RECHZ-CORT
007790
007800     WRITE REG-EDTRP-FD FROM WS-LINEA2 AFTER 1
007810     WRITE REG-EDTRP-FD FROM WS-CORTE-IMP AFTER 1.
007820
007830 9030-IMPRIMIR-TRAILER-F. EXIT.
