000100******************************************************************
000110*    TABLA  CPLOCTAB                                            *
000120*    LAYOUT DE LA TABLA DE UBICACIONES (LOCALIDADES DEL         *
000130*    PROYECTO), CARGADA COMPLETA EN MEMORIA POR PGMSICAF         *
000140*    PRG.SEGSOC.MAESTROS.UBICACIONES                            *
000150*    LARGO 45 BYTES                                              *
000160*    ORDENADO POR LOC-CODE ASCENDENTE (BUSQUEDA BINARIA)        *
000170******************************************************************
000180 01  REG-UBICACION.
000190*        CODIGO DE LA LOCALIDAD (CLAVE PRIMARIA DE BUSQUEDA)
000200     03  LOC-CODE                PIC X(10)    VALUE SPACES.
000210*        NOMBRE DE LA LOCALIDAD (CLAVE SECUNDARIA DE BUSQUEDA)
000220     03  LOC-NAME                PIC X(30)    VALUE SPACES.
000230     03  FILLER                  PIC X(05)    VALUE SPACES.
000240******************************************************************
