000100******************************************************************
000110* TABLA   CPINDCAT                                              *
000120*         CATALOGO DE INDICADORES DEL PROYECTO                  *
000130*         PRG.SEGSOC.MAESTROS.INDICADORES                       *
000140*         LARGO 104 BYTES                                       *
000150*         ORDENADO POR IND-CODE ASCENDENTE                      *
000160******************************************************************
000170* NOTA HISTORICA: ESTE CATALOGO SE LLEVABA ANTES EN UNA TABLA    *
000180* DB2 (SEGSOC.TBCATIND, VER VERSION ANTERIOR DEL SISTEMA).       *
000190* SE MIGRO A ARCHIVO SECUENCIAL PLANO PARA EL PROCESO BATCH      *
000200* NOCTURNO DE RECALCULO DE INDICADORES.                          *
000210******************************************************************
000220 01  REG-INDICADOR.
000230*        CODIGO UNICO DEL INDICADOR  (ODP_NNN / IRI_NNN)
000240     03  IND-CODE                PIC X(10)    VALUE SPACES.
000250*        NOMBRE DEL INDICADOR
000260     03  IND-NAME                PIC X(60)    VALUE SPACES.
000270*        UNIDAD DE MEDIDA  (NOMBRE, PCT, ...)
000280     03  IND-UNIT                PIC X(10)    VALUE SPACES.
000290*        FRECUENCIA DE CALCULO
000300     03  IND-FREQUENCY           PIC X(01)    VALUE SPACE.
000310         88  IND-FREQ-MENSUAL         VALUE 'M'.
000320         88  IND-FREQ-TRIMESTRAL      VALUE 'T'.
000330         88  IND-FREQ-SEMESTRAL       VALUE 'S'.
000340         88  IND-FREQ-ANUAL           VALUE 'A'.
000350*        CLAVE DE FORMULA (ODP_002...IRI_012), ESPACIOS = NINGUNA
000360     03  IND-FORMULA-KEY         PIC X(10)    VALUE SPACES.
000370     03  IND-FORMULA-KEY-R REDEFINES IND-FORMULA-KEY.
000380         05  IND-FORM-PREFIJO    PIC X(04).
000390         05  IND-FORM-SUFIJO     PIC X(06).
000400*        Y = CALCULO AUTOMATICO DESDE SUBMISIONES
000410     03  IND-IS-AUTOMATIC        PIC X(01)    VALUE SPACE.
000420         88  IND-AUTOMATICO           VALUE 'Y'.
000430*        Y = INDICADOR ACTIVO
000440     03  IND-IS-ACTIVE           PIC X(01)    VALUE SPACE.
000450         88  IND-ACTIVO               VALUE 'Y'.
000460*        MANUEL = PERMITE CARGA MANUAL DE VALORES
000470     03  IND-METHOD              PIC X(10)    VALUE SPACES.
000480         88  IND-METODO-MANUAL        VALUE 'MANUEL' 'manuel'
000490                                             'Manuel'.
000500     03  FILLER                  PIC X(01)    VALUE SPACE.
000510******************************************************************
