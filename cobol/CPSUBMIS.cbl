000100******************************************************************
000110*    TABLA  CPSUBMIS                                            *
000120*    LAYOUT MAESTRO DE SUBMISIONES DE CAMPO (KOBOFORM)          *
000130*    PRG.SEGSOC.MAESTROS.SUBMISIONES                            *
000140*    LARGO 130 BYTES                                            *
000150******************************************************************
000160* ORIGEN: SINCRONIZADOR DE FORMULARIOS DE CAMPO (PGMSICAF).     *
000170* CADA REGISTRO ES UNA ENCUESTA/ENTREVISTA DE UN BENEFICIARIO   *
000180* DEL PROYECTO DE TRANSFERENCIAS MONETARIAS.                    *
000190******************************************************************
000200 01  REG-SUBMISION.
000210*        TIPDOC DE LA SUBMISION (CLAVE UNICA, NO REPETIBLE)
000220     03  SUB-UUID                PIC X(36)    VALUE SPACES.
000230*        TIPO DE FORMULARIO DE CAMPO
000240     03  SUB-FORM-TYPE           PIC X(16)    VALUE SPACES.
000250         88  SUB-FORM-TMU-TMR         VALUE 'TMU_TMR'.
000260         88  SUB-FORM-SERE-NAFA       VALUE 'SERE_NAFA'.
000270         88  SUB-FORM-AGR             VALUE 'AGR'.
000280         88  SUB-FORM-SUBV-BENEF      VALUE 'SUBVENTION_BENEF'.
000290         88  SUB-FORM-GRIEVANCE       VALUE 'GRIEVANCE_KPI'.
000300*        FECHA/HORA DE ENVIO DEL FORMULARIO  (AAAAMMDDHHMMSS)
000310     03  SUB-SUBMITTED-TS        PIC 9(14)    VALUE ZEROS.
000320     03  SUB-SUBMITTED-TS-R REDEFINES SUB-SUBMITTED-TS.
000330         05  SUB-TS-ANIO         PIC 9(04).
000340         05  SUB-TS-MES          PIC 9(02).
000350         05  SUB-TS-DIA          PIC 9(02).
000360         05  SUB-TS-HORA         PIC 9(02).
000370         05  SUB-TS-MIN          PIC 9(02).
000380         05  SUB-TS-SEG          PIC 9(02).
000390*        IDENTIFICADOR DE BENEFICIARIO, ESPACIOS = SIN ASIGNAR
000400     03  SUB-BENEF-ID            PIC X(20)    VALUE SPACES.
000410*        CODIGO DE UBICACION YA RESUELTO (PGMSICAF)
000420     03  SUB-REGION-CODE         PIC X(10)    VALUE SPACES.
000430*        TRIMESTRE DERIVADO  AAAA-Qn
000440     03  SUB-PERIOD              PIC X(07)    VALUE SPACES.
000450*        TMU = EMERGENCIA / TMR = REGULAR / ESPACIOS = N/A
000460     03  SUB-TYPE-TRANSFERT      PIC X(03)    VALUE SPACES.
000470         88  SUB-TIPO-TMU             VALUE 'TMU'.
000480         88  SUB-TIPO-TMR             VALUE 'TMR'.
000490     03  SUB-GENRE               PIC X(01)    VALUE SPACE.
000500         88  SUB-GENRE-FEMENINO       VALUE 'F'.
000510         88  SUB-GENRE-MASCULINO      VALUE 'M'.
000520     03  SUB-PAIEMENT-A-TEMPS    PIC X(01)    VALUE SPACE.
000530         88  SUB-PAGO-A-TIEMPO        VALUE 'Y'.
000540     03  SUB-A-BENEFICIE-MA      PIC X(01)    VALUE SPACE.
000550         88  SUB-BENEFICIO-RESIL      VALUE 'Y'.
000560     03  SUB-HAS-MOBILE-ACCT     PIC X(01)    VALUE SPACE.
000570         88  SUB-TIENE-CTA-MOVIL      VALUE 'Y'.
000580*        ACUMULADOS DE QUEJAS (SOLO FILAS GRIEVANCE_KPI)
000590     03  SUB-GRM-TOTAL           PIC 9(07)    VALUE ZEROS.
000600     03  SUB-GRM-IN-TIME         PIC 9(07)    VALUE ZEROS.
000610     03  SUB-DELETED-FLAG        PIC X(01)    VALUE SPACE.
000620         88  SUB-REG-ELIMINADO        VALUE 'Y'.
000630     03  FILLER                  PIC X(05)    VALUE SPACES.
000640******************************************************************
