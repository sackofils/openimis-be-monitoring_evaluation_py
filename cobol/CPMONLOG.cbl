000100******************************************************************
000110*         LAYOUT  CPMONLOG                                      *
000120*         BITACORA DE EJECUCION DEL RECALCULO DE INDICADORES    *
000130*         PRG.SEGSOC.LOGS.MONITORLOG                            *
000140*         LARGO 240 BYTES  (UN REGISTRO POR CORRIDA)            *
000150******************************************************************
000160 01  REG-MONITOR-LOG.
000170     03  LOG-PERIOD-START        PIC 9(08)    VALUE ZEROS.
000180     03  LOG-PERIOD-END          PIC 9(08)    VALUE ZEROS.
000190*        FECHA/HORA DE EJECUCION  AAAAMMDDHHMMSS
000200     03  LOG-EXECUTED-TS         PIC 9(14)    VALUE ZEROS.
000210     03  LOG-EXECUTED-TS-R REDEFINES LOG-EXECUTED-TS.
000220         05  LOG-TS-FECHA        PIC 9(08).
000230         05  LOG-TS-HORA         PIC 9(06).
000240*        CANTIDAD DE INDICADORES CALCULADOS CON EXITO
000250     03  LOG-IND-COUNT           PIC 9(05)    VALUE ZEROS.
000260*        Y = NINGUNA FORMULA PRODUJO ERROR
000270     03  LOG-SUCCESS             PIC X(01)    VALUE SPACE.
000280         88  LOG-CORRIDA-OK           VALUE 'Y'.
000290*        DETALLE DE ERRORES CONCATENADOS  "CODIGO: MENSAJE"
000300     03  LOG-ERROR-DETAILS       PIC X(200)   VALUE SPACES.
000310     03  FILLER                  PIC X(04)    VALUE SPACES.
000320******************************************************************
