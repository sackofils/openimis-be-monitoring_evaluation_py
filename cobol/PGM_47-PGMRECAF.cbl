000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMRECAF.
000120 AUTHOR. A-TRAORE.
000130 INSTALLATION. DIR-SEGSOC-INFORMATICA.
000140 DATE-WRITTEN. 30/11/1995.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE PROTECCION SOCIAL.
000170******************************************************************
000180*        MOTOR DE CALCULO DE INDICADORES  (CLASE SINCRONICA 23)  *
000190*        =======================================================*
000200*    - PARA UN PERIODO DADO (INICIO/FIN), RECORRE EL CATALOGO    *
000210*      DE INDICADORES ACTIVOS Y AUTOMATICOS Y DESPACHA CADA UNO  *
000220*      A SU FORMULA (ODP_002...IRI_012) SOBRE EL MAESTRO DE      *
000230*      SUBMISIONES.                                              *
000240*    - GRABA UN VALOR DE INDICADOR (CREA O REEMPLAZA) POR CADA   *
000250*      FORMULA RESUELTA Y UNA LINEA DE BITACORA DE CORRIDA.      *
000260*    - SE INVOCA POR CALL DESDE PGMDRCAF CON EL PERIODO A        *
000270*      RECALCULAR.                                               *
000280******************************************************************
000290* HISTORIAL DE CAMBIOS
000300******************************************************************
000310*01  30/11/1995  A.TRAORE     ALTA INICIAL. SOLICITUD SIS-0711.   CHG0195
000320*02  18/04/1996  A.TRAORE     SE AGREGAN LAS FORMULAS ODP_002 A   CHG0296
000330*                             ODP_006 (CONTEO DE TRANSFERENCIAS).
000340*03  09/12/1996  K.SANGARE    SE AGREGAN IRI_001 E IRI_009 CON    CHG0396
000350*                             CONTEO DE DISTINTOS BENEFICIARIOS.
000360*04  26/06/1997  K.SANGARE    SE AGREGA IRI_007 (RESILIENCIA) E   CHG0497
000370*                             IRI_012 (RECLAMOS, PRIMER REGISTRO
000380*                             DEL PERIODO).
000390*05  15/01/1999  K.SANGARE    REVISION PRE-Y2K: SE AMPLIA         CHG0599
000400*                             LOG-EXECUTED-TS A 14 DIGITOS
000410*                             (ANTES 10, SIN SIGLO COMPLETO).
000420*06  08/03/1999  K.SANGARE    CORRIDA DE PRUEBA DE PASO DE        CHG0699
000430*                             SIGLO SOBRE LAS FECHAS DE PERIODO.
000440*                             SIN AJUSTE NECESARIO.
000450*07  22/09/2002  F.KEITA      SE AGREGA LA BITACORA DE ERRORES    CHG0702
000460*                             DE FORMULA (LOG-ERROR-DETAILS).
000470*08  04/11/2006  F.KEITA      SE AMPLIA LA TABLA DE SUBMISIONES   CHG0806
000480*                             EN MEMORIA A 5000 FILAS, IGUAL QUE
000490*                             PGMSICAF.
000500*09  30/07/2011  S.DIARRA     SE AGREGA EL REPORTE DE CORRIDA     CHG0911
000510*                             (DDRUNREP) CON DETALLE POR
000520*                             INDICADOR Y TOTALES.
000530*10  12/05/2013  S.DIARRA     LIMPIEZA DE COMENTARIOS SEGUN       CHG1013
000540*                             NUEVO ESTANDAR DE CABECERA.
000550*11  14/03/2014  S.DIARRA     SE DETECTO QUE LA BITACORA DE       CHG1114
000560*                             ERRORES (CHG0702) NUNCA SE LLENABA
000570*                             EN LA PRACTICA. SE AGREGA EL
000580*                             PARRAFO 3940-REGISTRAR-ERROR-I Y SE
000590*                             LO INVOCA DESDE EL DESPACHO DE
000600*                             FORMULA DESCONOCIDA, EL PORCENTAJE
000610*                             CON DENOMINADOR EN CERO E IRI_012
000620*                             SIN REGISTRO GRIEVANCE EN PERIODO.
000630*12  02/09/2014  S.DIARRA     CHG1114 DEJABA IRI_001/IRI_009 SIN   CHG1214
000640*                             VALOR CUANDO EL DENOMINADOR DABA
000650*                             CERO; DEBIA TOPARSE EN 1 COMO YA
000660*                             HACE IRI_012, NO REGISTRARSE COMO
000670*                             ERROR (REQ SIS-1179). TAMBIEN SE
000680*                             AGREGA AL RUNREP EL INDICADOR DE
000690*                             CORRIDA EXITOSA QUE YA LLEVABA LA
000700*                             BITACORA DESDE CHG0702.
000710*13  20/10/2014  S.DIARRA     CHG1114 SE PASO DE LA RAYA: UNA      CHG1314
000720*                             CLAVE DE FORMULA DESCONOCIDA Y UN
000730*                             IRI_012 SIN GRIEVANCE_KPI EN EL
000740*                             PERIODO NO SON FALLAS (SIS-1188),
000750*                             SON CASOS NORMALES QUE NO VAN A LA
000760*                             BITACORA DE ERRORES Y QUE (EL 012)
000770*                             IGUAL CUENTAN COMO COMPUTADOS.
000780******************************************************************
000790
000800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890
000900     SELECT INDCAT  ASSIGN DDINDCAT
000910            FILE STATUS IS FS-INDCAT.
000920
000930     SELECT SUBMIS  ASSIGN DDSUBOLD
000940            FILE STATUS IS FS-SUBMIS.
000950
000960     SELECT IVOLD   ASSIGN DDIVOLD
000970            FILE STATUS IS FS-IVOLD.
000980
000990     SELECT IVNEW   ASSIGN DDIVNEW
001000            FILE STATUS IS FS-IVNEW.
001010
001020     SELECT MONLOG  ASSIGN DDMONLOG
001030            FILE STATUS IS FS-MONLOG.
001040
001050     SELECT RUNREP  ASSIGN DDRUNREP
001060            FILE STATUS IS FS-RUNREP.
001070
001080*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001090 DATA DIVISION.
001100 FILE SECTION.
001110
001120 FD  INDCAT
001130     BLOCK CONTAINS 0 RECORDS
001140     RECORDING MODE IS F.
001150 01  REG-INDICADOR-FD     PIC X(104).
001160
001170 FD  SUBMIS
001180     BLOCK CONTAINS 0 RECORDS
001190     RECORDING MODE IS F.
001200 01  REG-SUBMISION-FD     PIC X(130).
001210
001220 FD  IVOLD
001230     BLOCK CONTAINS 0 RECORDS
001240     RECORDING MODE IS F.
001250 01  REG-VALOR-IND-OLD-FD PIC X(104).
001260
001270 FD  IVNEW
001280     BLOCK CONTAINS 0 RECORDS
001290     RECORDING MODE IS F.
001300 01  REG-VALOR-IND-NEW-FD PIC X(104).
001310
001320 FD  MONLOG
001330     BLOCK CONTAINS 0 RECORDS
001340     RECORDING MODE IS F.
001350 01  REG-MONITOR-LOG-FD   PIC X(240).
001360
001370 FD  RUNREP
001380     BLOCK CONTAINS 0 RECORDS
001390     RECORDING MODE IS F.
001400 01  REG-RUNREP-FD        PIC X(132).
001410
001420
001430 WORKING-STORAGE SECTION.
001440*=======================*
001450
001460 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001470
001480*----------- ARCHIVOS -------------------------------------------
001490 77  FS-INDCAT               PIC XX       VALUE SPACES.
001500     88  FS-INDCAT-FIN                    VALUE '10'.
001510 77  FS-SUBMIS               PIC XX       VALUE SPACES.
001520     88  FS-SUBMIS-FIN                    VALUE '10'.
001530 77  FS-IVOLD                PIC XX       VALUE SPACES.
001540     88  FS-IVOLD-FIN                     VALUE '10'.
001550 77  FS-IVNEW                PIC XX       VALUE SPACES.
001560 77  FS-MONLOG               PIC XX       VALUE SPACES.
001570 77  FS-RUNREP               PIC XX       VALUE SPACES.
001580
001590*----------- PERIODO A RECALCULAR, NUMERICO Y DESGLOSADO --------
001600 77  WS-PERIODO-INI           PIC 9(08)   VALUE ZEROS.
001610 01  WS-PERIODO-INI-R REDEFINES WS-PERIODO-INI.
001620     03  WS-PI-ANIO            PIC 9(04).
001630     03  WS-PI-MES             PIC 9(02).
001640     03  WS-PI-DIA             PIC 9(02).
001650 77  WS-PERIODO-FIN            PIC 9(08)  VALUE ZEROS.
001660 01  WS-PERIODO-FIN-R REDEFINES WS-PERIODO-FIN.
001670     03  WS-PF-ANIO            PIC 9(04).
001680     03  WS-PF-MES             PIC 9(02).
001690     03  WS-PF-DIA             PIC 9(02).
001700
001710*----------- CONSTANTES Y LIMITES DE TABLAS ----------------------
001720 77  WS-MAX-SUBMIS            PIC 9(05)   COMP VALUE 05000.
001730 77  WS-MAX-INDVAL            PIC 9(05)   COMP VALUE 02000.
001740 77  WS-MAX-VISTOS            PIC 9(05)   COMP VALUE 05000.
001750
001760*----------- TABLA DE SUBMISIONES EN MEMORIA (SOLO LECTURA) ------
001770 01  WS-TAB-SUBMIS.
001780     03  WS-TAB-SUBMIS-CNT     PIC 9(05)  COMP VALUE ZEROS.
001790     03  WS-SUBMIS-FILA OCCURS 0 TO 5000 TIMES
001800                         DEPENDING ON WS-TAB-SUBMIS-CNT
001810                         INDEXED BY WKS-S-IDX.
001820         05  WS-FILA-SUBMIS    PIC X(130).
001830
001840*----------- TABLA DE VALORES DE INDICADOR (CREA-O-REEMPLAZA) ----
001850 01  WS-TAB-INDVAL.
001860     03  WS-TAB-INDVAL-CNT     PIC 9(05)  COMP VALUE ZEROS.
001870     03  WS-INDVAL-FILA OCCURS 0 TO 2000 TIMES
001880                         DEPENDING ON WS-TAB-INDVAL-CNT
001890                         INDEXED BY WKS-IV-IDX.
001900         05  WS-FILA-INDVAL    PIC X(104).
001910
001920*----------- TABLA DE BENEFICIARIOS DISTINTOS (POR FORMULA) ------
001930 01  WS-TAB-VISTOS.
001940     03  WS-VISTOS-CNT         PIC 9(05)  COMP VALUE ZEROS.
001950     03  WS-VISTO-FILA OCCURS 0 TO 5000 TIMES
001960                         DEPENDING ON WS-VISTOS-CNT
001970                         INDEXED BY WKS-V-IDX.
001980         05  WS-VISTO-ID       PIC X(20).
001990
002000*----------- VARIABLES DE CONTEO Y DESPACHO ----------------------
002010 77  WS-POS-IV-ENCONTRADA     PIC 9(05)   COMP VALUE ZEROS.
002020 77  WS-IV-ES-UPDATE          PIC X(01)   VALUE 'N'.
002030     88  WS-IV-ES-ACTUALIZ                VALUE 'Y'.
002040 77  WS-BENEF-CHEQUEAR        PIC X(20)   VALUE SPACES.
002050 77  WS-ES-NUEVO              PIC X(01)   VALUE 'Y'.
002060     88  WS-BENEF-ES-NUEVO                VALUE 'Y'.
002070 77  WS-CONT-NUMERADOR        PIC 9(07)   COMP VALUE ZEROS.
002080 77  WS-CONT-DENOMINADOR      PIC 9(07)   COMP VALUE ZEROS.
002090 77  WS-CONT-DENOM-DIV        PIC 9(07)   VALUE ZEROS.
002100 77  WS-PORCENTAJE            PIC S9(09)V99 VALUE ZEROS.
002110 77  WS-GRM-HALLADO           PIC X(01)   VALUE 'N'.
002120     88  WS-GRM-REG-HALLADO               VALUE 'Y'.
002130 77  WS-GRM-TOTAL-DIV         PIC 9(07)   VALUE ZEROS.
002140 77  WS-FORMULA-DESCONOCIDA   PIC X(01)   VALUE 'N'.
002150     88  WS-FORMULA-NO-EXISTE             VALUE 'S'.
002160
002170*----------- CONTADORES Y BITACORA DE LA CORRIDA -----------------
002180 77  WS-IND-COMPUTADOS        PIC 9(05)   COMP VALUE ZEROS.
002190 77  WS-ERRORES-CANT          PIC 9(03)   COMP VALUE ZEROS.
002200 77  WS-LOG-PTR               PIC 9(03)   COMP VALUE 1.
002210 77  WS-LOG-MSG               PIC X(50)   VALUE SPACES.
002220 77  WS-LOG-ERRORES           PIC X(200)  VALUE SPACES.
002230 01  WS-FECHA-HOY             PIC 9(08)   VALUE ZEROS.
002240 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
002250     03  WS-FH-ANIO           PIC 9(04).
002260     03  WS-FH-MES            PIC 9(02).
002270     03  WS-FH-DIA            PIC 9(02).
002280 77  WS-HORA-HOY              PIC 9(08)   VALUE ZEROS.
002290
002300*----------- IMPRESION DEL REPORTE DE CORRIDA --------------------
002310 01  WS-REP-LINEA.
002320     03  WS-REP-TEXTO         PIC X(131) VALUE SPACES.
002330     03  FILLER               PIC X(01)  VALUE SPACES.
002340 77  WS-REP-VALOR-ED          PIC -ZZZZZZZ9,99.
002350 77  WS-REP-CANT-ED           PIC ZZZZ9.
002360 77  WS-REP-EXITO-ED          PIC X(01)   VALUE SPACE.
002370
002380 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002390
002400*////  COPYS PARA ESTRUCTURA DE DATOS  //////////////////////////
002410
002420     COPY CPINDCAT.
002430
002440     COPY CPSUBMIS.
002450
002460     COPY CPINDVAL.
002470
002480     COPY CPMONLOG.
002490
002500*///////////////////////////////////////////////////////////////
002510
002520*-----------------------------------------------------------------
002530 LINKAGE SECTION.
002540*==================*
002550 01  LK-RECAF-AREA.
002560     03  LK-PERIODO-INICIO    PIC 9(08).
002570     03  LK-PERIODO-FIN       PIC 9(08).
002580     03  LK-IND-COMPUTADOS    PIC 9(05).
002590     03  LK-RETURN-CODE       PIC 9(02).
002600     03  FILLER               PIC X(10).
002610
002620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002630 PROCEDURE DIVISION USING LK-RECAF-AREA.
002640
002650 MAIN-PROGRAM-I.
002660
002670     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
002680     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002690                                 UNTIL FS-INDCAT-FIN
002700     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
002710
002720 MAIN-PROGRAM-F. GOBACK.
002730
002740
002750*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA ----------
002760 1000-INICIO-I.
002770
002780     MOVE ZEROS TO LK-RETURN-CODE
002790     MOVE LK-PERIODO-INICIO TO WS-PERIODO-INI
002800     MOVE LK-PERIODO-FIN    TO WS-PERIODO-FIN
002810
002820     OPEN INPUT  INDCAT
002830     OPEN INPUT  SUBMIS
002840     OPEN INPUT  IVOLD
002850     OPEN OUTPUT IVNEW
002860     OPEN EXTEND MONLOG
002870     OPEN OUTPUT RUNREP
002880
002890     IF FS-INDCAT IS NOT EQUAL '00' THEN
002900        DISPLAY '* ERROR EN OPEN INDCAT = ' FS-INDCAT
002910        MOVE 9999 TO RETURN-CODE
002920        MOVE 9 TO LK-RETURN-CODE
002930     END-IF
002940
002950     PERFORM 1010-CARGAR-SUBMIS-I THRU 1010-CARGAR-SUBMIS-F
002960     PERFORM 1020-CARGAR-INDVAL-I THRU 1020-CARGAR-INDVAL-F
002970     PERFORM 1030-ENCABEZADO-REP-I THRU 1030-ENCABEZADO-REP-F
002980
002990     IF FS-INDCAT NOT EQUAL '00' THEN
003000        SET FS-INDCAT-FIN TO TRUE
003010     ELSE
003020        PERFORM 2200-LEER-INDCAT-I THRU 2200-LEER-INDCAT-F
003030     END-IF.
003040
003050 1000-INICIO-F. EXIT.
003060
003070
003080*---- CARGA EL MAESTRO DE SUBMISIONES COMPLETO EN MEMORIA --------
003090 1010-CARGAR-SUBMIS-I.
003100
003110     READ SUBMIS INTO REG-SUBMISION
003120     PERFORM 1011-ACUMULAR-SUBMIS-I THRU 1011-ACUMULAR-SUBMIS-F
003130        UNTIL FS-SUBMIS-FIN.
003140
003150 1010-CARGAR-SUBMIS-F. EXIT.
003160
003170
003180 1011-ACUMULAR-SUBMIS-I.
003190
003200     ADD 1 TO WS-TAB-SUBMIS-CNT
003210     MOVE REG-SUBMISION TO WS-FILA-SUBMIS(WS-TAB-SUBMIS-CNT)
003220     READ SUBMIS INTO REG-SUBMISION.
003230
003240 1011-ACUMULAR-SUBMIS-F. EXIT.
003250
003260
003270*---- CARGA LOS VALORES DE INDICADOR EXISTENTES EN MEMORIA -------
003280 1020-CARGAR-INDVAL-I.
003290
003300     READ IVOLD INTO REG-VALOR-INDICADOR
003310     PERFORM 1021-ACUMULAR-INDVAL-I THRU 1021-ACUMULAR-INDVAL-F
003320        UNTIL FS-IVOLD-FIN.
003330
003340 1020-CARGAR-INDVAL-F. EXIT.
003350
003360
003370 1021-ACUMULAR-INDVAL-I.
003380
003390     ADD 1 TO WS-TAB-INDVAL-CNT
003400     MOVE REG-VALOR-INDICADOR TO
003410          WS-FILA-INDVAL(WS-TAB-INDVAL-CNT)
003420     READ IVOLD INTO REG-VALOR-INDICADOR.
003430
003440 1021-ACUMULAR-INDVAL-F. EXIT.
003450
003460
003470*---- ENCABEZADO DEL REPORTE DE CORRIDA --------------------------
003480 1030-ENCABEZADO-REP-I.
003490
003500     MOVE SPACES TO WS-REP-LINEA
003510     MOVE 'RECALCULO DE INDICADORES - PGMRECAF' TO WS-REP-TEXTO
003520     WRITE REG-RUNREP-FD FROM WS-REP-LINEA
003530
003540     MOVE SPACES TO WS-REP-LINEA
003550     STRING 'PERIODO: ' WS-PERIODO-INI ' A ' WS-PERIODO-FIN
003560            DELIMITED BY SIZE INTO WS-REP-TEXTO
003570     WRITE REG-RUNREP-FD FROM WS-REP-LINEA.
003580
003590 1030-ENCABEZADO-REP-F. EXIT.
003600
003610
003620*---- CUERPO PRINCIPAL: UN INDICADOR DEL CATALOGO POR ITERACION --
003630 2000-PROCESO-I.
003640
003650     IF IND-ACTIVO AND IND-AUTOMATICO THEN
003660        PERFORM 2100-DESPACHO-I THRU 2100-DESPACHO-F
003670     END-IF
003680
003690     PERFORM 2200-LEER-INDCAT-I THRU 2200-LEER-INDCAT-F.
003700
003710 2000-PROCESO-F. EXIT.
003720
003730
003740*---- DESPACHA EL INDICADOR A SU FORMULA, SEGUN IND-FORMULA-KEY --
003750 2100-DESPACHO-I.
003760
003770     MOVE 'N' TO WS-GRM-HALLADO
003780     MOVE 'N' TO WS-FORMULA-DESCONOCIDA
003790     MOVE ZEROS TO WS-CONT-NUMERADOR WS-CONT-DENOMINADOR
003800     MOVE ZEROS TO WS-PORCENTAJE
003810     MOVE SPACES TO REG-VALOR-INDICADOR
003820     MOVE IND-CODE  TO IV-IND-CODE
003830     MOVE WS-PERIODO-INI TO IV-PERIOD-START
003840     MOVE WS-PERIODO-FIN TO IV-PERIOD-END
003850     MOVE SPACES TO IV-REGION-CODE
003860     MOVE SPACE  TO IV-GENDER
003870     MOVE 'KOBOFORM' TO IV-SOURCE
003880     MOVE 'Y' TO IV-VALIDATED
003890     MOVE 'N' TO IV-VALUE-PRESENT
003900
003910     EVALUATE IND-FORMULA-KEY
003920        WHEN 'ODP_002'
003930           PERFORM 3010-ODP-002-I THRU 3010-ODP-002-F
003940        WHEN 'ODP_003'
003950           PERFORM 3020-ODP-003-I THRU 3020-ODP-003-F
003960        WHEN 'ODP_004'
003970           PERFORM 3030-ODP-004-I THRU 3030-ODP-004-F
003980        WHEN 'ODP_005'
003990           PERFORM 3040-ODP-005-I THRU 3040-ODP-005-F
004000        WHEN 'ODP_006'
004010           PERFORM 3050-ODP-006-I THRU 3050-ODP-006-F
004020        WHEN 'IRI_001'
004030           PERFORM 3060-IRI-001-I THRU 3060-IRI-001-F
004040        WHEN 'IRI_007'
004050           PERFORM 3070-IRI-007-I THRU 3070-IRI-007-F
004060        WHEN 'IRI_009'
004070           PERFORM 3080-IRI-009-I THRU 3080-IRI-009-F
004080        WHEN 'IRI_012'
004090           PERFORM 3090-IRI-012-I THRU 3090-IRI-012-F
004100        WHEN OTHER
004110           SET WS-FORMULA-NO-EXISTE TO TRUE
004120     END-EVALUATE
004130
004140*    CHG1314: UNA CLAVE DE FORMULA NO RECONOCIDA (Y NO EN
004150*    BLANCO) SE TRATA IGUAL QUE UNA CLAVE EN BLANCO: SE OMITE
004160*    EN SILENCIO, SIN CONTAR EL INDICADOR NI REGISTRAR ERROR.
004170
004180     IF NOT (IND-FORMULA-KEY = SPACES) AND
004190        NOT WS-FORMULA-NO-EXISTE THEN
004200        ADD 1 TO WS-IND-COMPUTADOS
004210        PERFORM 9210-RUN-REPORT-DETALLE-I
004220           THRU 9210-RUN-REPORT-DETALLE-F
004230     END-IF.
004240
004250 2100-DESPACHO-F. EXIT.
004260
004270
004280*---- ODP_002: CONTEO DE TMU, SIN DESAGREGACION ------------------
004290 3010-ODP-002-I.
004300
004310     MOVE ZEROS TO WS-VISTOS-CNT
004320     SET WKS-S-IDX TO 1
004330     PERFORM 3500-ESCANEAR-TMU-I THRU 3500-ESCANEAR-TMU-F
004340        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
004350     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
004360     PERFORM 3900-ESCRIBIR-CONTEO-I THRU 3900-ESCRIBIR-CONTEO-F.
004370
004380 3010-ODP-002-F. EXIT.
004390
004400
004410*---- ODP_003: CONTEO DE TMU Y GENERO FEMENINO -------------------
004420 3020-ODP-003-I.
004430
004440     MOVE 'F' TO IV-GENDER
004450     MOVE ZEROS TO WS-VISTOS-CNT
004460     SET WKS-S-IDX TO 1
004470     PERFORM 3510-ESCANEAR-TMU-F-I THRU 3510-ESCANEAR-TMU-F-F
004480        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
004490     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
004500     PERFORM 3900-ESCRIBIR-CONTEO-I THRU 3900-ESCRIBIR-CONTEO-F.
004510
004520 3020-ODP-003-F. EXIT.
004530
004540
004550*---- ODP_004: CONTEO DE TMR, SIN DESAGREGACION ------------------
004560 3030-ODP-004-I.
004570
004580     MOVE ZEROS TO WS-VISTOS-CNT
004590     SET WKS-S-IDX TO 1
004600     PERFORM 3520-ESCANEAR-TMR-I THRU 3520-ESCANEAR-TMR-F
004610        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
004620     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
004630     PERFORM 3900-ESCRIBIR-CONTEO-I THRU 3900-ESCRIBIR-CONTEO-F.
004640
004650 3030-ODP-004-F. EXIT.
004660
004670
004680*---- ODP_005: CONTEO DE TMR Y GENERO FEMENINO -------------------
004690 3040-ODP-005-I.
004700
004710     MOVE 'F' TO IV-GENDER
004720     MOVE ZEROS TO WS-VISTOS-CNT
004730     SET WKS-S-IDX TO 1
004740     PERFORM 3530-ESCANEAR-TMR-F-I THRU 3530-ESCANEAR-TMR-F-F
004750        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
004760     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
004770     PERFORM 3900-ESCRIBIR-CONTEO-I THRU 3900-ESCRIBIR-CONTEO-F.
004780
004790 3040-ODP-005-F. EXIT.
004800
004810
004820*---- ODP_006: CONTEO DE TODAS LAS SUBMISIONES TMU_TMR -----------
004830 3050-ODP-006-I.
004840
004850     MOVE ZEROS TO WS-VISTOS-CNT
004860     SET WKS-S-IDX TO 1
004870     PERFORM 3540-ESCANEAR-TMUTMR-I THRU 3540-ESCANEAR-TMUTMR-F
004880        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
004890     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
004900     PERFORM 3900-ESCRIBIR-CONTEO-I THRU 3900-ESCRIBIR-CONTEO-F.
004910
004920 3050-ODP-006-F. EXIT.
004930
004940
004950*---- IRI_001: % PAGO A TIEMPO SOBRE TMU -------------------------
004960 3060-IRI-001-I.
004970
004980     MOVE ZEROS TO WS-VISTOS-CNT
004990     SET WKS-S-IDX TO 1
005000     PERFORM 3550-ESCANEAR-TMU-DEN-I THRU 3550-ESCANEAR-TMU-DEN-F
005010        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
005020     MOVE WS-VISTOS-CNT TO WS-CONT-DENOMINADOR
005030
005040     MOVE ZEROS TO WS-VISTOS-CNT
005050     SET WKS-S-IDX TO 1
005060     PERFORM 3560-ESCANEAR-TMU-PAGO-I THRU 3560-ESCANEAR-TMU-PAGO-
005070        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
005080     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
005090
005100     PERFORM 3910-ESCRIBIR-PORCENTAJE-I
005110        THRU 3910-ESCRIBIR-PORCENTAJE-F.
005120
005130 3060-IRI-001-F. EXIT.
005140
005150
005160*---- IRI_007: CONTEO DE SERE_NAFA CON BENEFICIO MA --------------
005170 3070-IRI-007-I.
005180
005190     MOVE ZEROS TO WS-VISTOS-CNT
005200     SET WKS-S-IDX TO 1
005210     PERFORM 3570-ESCANEAR-SERENAFA-I THRU 3570-ESCANEAR-SERENAFA-
005220        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
005230     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
005240     PERFORM 3900-ESCRIBIR-CONTEO-I THRU 3900-ESCRIBIR-CONTEO-F.
005250
005260 3070-IRI-007-F. EXIT.
005270
005280
005290*---- IRI_009: % CUENTA MOVIL SOBRE TMU_TMR GENERO FEMENINO ------
005300 3080-IRI-009-I.
005310
005320     MOVE 'F' TO IV-GENDER
005330     MOVE ZEROS TO WS-VISTOS-CNT
005340     SET WKS-S-IDX TO 1
005350     PERFORM 3580-ESCANEAR-TMUTMR-F-DEN-I
005360        THRU 3580-ESCANEAR-TMUTMR-F-DEN-F
005370        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
005380     MOVE WS-VISTOS-CNT TO WS-CONT-DENOMINADOR
005390
005400     MOVE ZEROS TO WS-VISTOS-CNT
005410     SET WKS-S-IDX TO 1
005420     PERFORM 3590-ESCANEAR-TMUTMR-F-MOVIL-I
005430        THRU 3590-ESCANEAR-TMUTMR-F-MOVIL-F
005440        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
005450     MOVE WS-VISTOS-CNT TO WS-CONT-NUMERADOR
005460
005470     PERFORM 3910-ESCRIBIR-PORCENTAJE-I
005480        THRU 3910-ESCRIBIR-PORCENTAJE-F.
005490
005500 3080-IRI-009-F. EXIT.
005510
005520
005530*---- IRI_012: % RECLAMOS A TIEMPO, PRIMER REGISTRO GRIEVANCE ----
005540 3090-IRI-012-I.
005550
005560     SET WKS-S-IDX TO 1
005570     PERFORM 3595-BUSCAR-GRIEVANCE-I THRU 3595-BUSCAR-GRIEVANCE-F
005580        UNTIL WKS-S-IDX > WS-TAB-SUBMIS-CNT
005590           OR WS-GRM-REG-HALLADO
005600
005610     IF WS-GRM-REG-HALLADO THEN
005620        IF SUB-GRM-TOTAL > ZEROS THEN
005630           MOVE SUB-GRM-TOTAL TO WS-GRM-TOTAL-DIV
005640        ELSE
005650           MOVE 1 TO WS-GRM-TOTAL-DIV
005660        END-IF
005670        COMPUTE WS-PORCENTAJE ROUNDED =
005680                (SUB-GRM-IN-TIME / WS-GRM-TOTAL-DIV) * 100
005690           ON SIZE ERROR
005700              MOVE 'DESBORDE AL CALCULAR IRI_012' TO WS-LOG-MSG
005710              PERFORM 3940-REGISTRAR-ERROR-I
005720                 THRU 3940-REGISTRAR-ERROR-F
005730           NOT ON SIZE ERROR
005740              MOVE WS-PORCENTAJE TO IV-VALUE
005750              MOVE 'Y' TO IV-VALUE-PRESENT
005760        END-COMPUTE
005770        PERFORM 3920-GRABAR-VALOR-I THRU 3920-GRABAR-VALOR-F
005780     ELSE
005790*        CHG1314: SIN GRIEVANCE_KPI EN EL PERIODO NO ES FALLA
005800*        DE LA FORMULA; NO SE GRABA VALOR Y EL INDICADOR SE
005810*        CUENTA IGUAL COMO COMPUTADO (VER 2100-DESPACHO-I).
005820        CONTINUE
005830     END-IF.
005840
005850 3090-IRI-012-F. EXIT.
005860
005870
005880*---- PARRAFOS DE EXPLORACION (UNO POR COMBINACION DE FILTROS) ---
005890
005900 3500-ESCANEAR-TMU-I.
005910
005920     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
005930     IF SUB-DELETED-FLAG NOT = 'Y' AND
005940        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
005950        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
005960        SUB-TIPO-TMU AND
005970        SUB-BENEF-ID NOT = SPACES THEN
005980        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
005990        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
006000     END-IF
006010     SET WKS-S-IDX UP BY 1.
006020
006030 3500-ESCANEAR-TMU-F. EXIT.
006040
006050
006060 3510-ESCANEAR-TMU-F-I.
006070
006080     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
006090     IF SUB-DELETED-FLAG NOT = 'Y' AND
006100        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
006110        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
006120        SUB-TIPO-TMU AND SUB-GENRE-FEMENINO AND
006130        SUB-BENEF-ID NOT = SPACES THEN
006140        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
006150        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
006160     END-IF
006170     SET WKS-S-IDX UP BY 1.
006180
006190 3510-ESCANEAR-TMU-F-F. EXIT.
006200
006210
006220 3520-ESCANEAR-TMR-I.
006230
006240     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
006250     IF SUB-DELETED-FLAG NOT = 'Y' AND
006260        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
006270        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
006280        SUB-TIPO-TMR AND
006290        SUB-BENEF-ID NOT = SPACES THEN
006300        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
006310        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
006320     END-IF
006330     SET WKS-S-IDX UP BY 1.
006340
006350 3520-ESCANEAR-TMR-F. EXIT.
006360
006370
006380 3530-ESCANEAR-TMR-F-I.
006390
006400     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
006410     IF SUB-DELETED-FLAG NOT = 'Y' AND
006420        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
006430        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
006440        SUB-TIPO-TMR AND SUB-GENRE-FEMENINO AND
006450        SUB-BENEF-ID NOT = SPACES THEN
006460        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
006470        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
006480     END-IF
006490     SET WKS-S-IDX UP BY 1.
006500
006510 3530-ESCANEAR-TMR-F-F. EXIT.
006520
006530
006540 3540-ESCANEAR-TMUTMR-I.
006550
006560     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
006570     IF SUB-DELETED-FLAG NOT = 'Y' AND
006580        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
006590        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
006600        SUB-FORM-TMU-TMR AND
006610        SUB-BENEF-ID NOT = SPACES THEN
006620        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
006630        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
006640     END-IF
006650     SET WKS-S-IDX UP BY 1.
006660
006670 3540-ESCANEAR-TMUTMR-F. EXIT.
006680
006690
006700*    IRI_001 DENOMINADOR: DISTINTOS NO EN BLANCO, TODAS LAS TMU
006710 3550-ESCANEAR-TMU-DEN-I.
006720
006730     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
006740     IF SUB-DELETED-FLAG NOT = 'Y' AND
006750        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
006760        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
006770        SUB-TIPO-TMU AND
006780        SUB-BENEF-ID NOT = SPACES THEN
006790        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
006800        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
006810     END-IF
006820     SET WKS-S-IDX UP BY 1.
006830
006840 3550-ESCANEAR-TMU-DEN-F. EXIT.
006850
006860
006870*    IRI_001 NUMERADOR: PAGO A TIEMPO, NO EXCLUYE BLANCOS
006880 3560-ESCANEAR-TMU-PAGO-I.
006890
006900     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
006910     IF SUB-DELETED-FLAG NOT = 'Y' AND
006920        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
006930        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
006940        SUB-TIPO-TMU AND SUB-PAGO-A-TIEMPO THEN
006950        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
006960        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
006970     END-IF
006980     SET WKS-S-IDX UP BY 1.
006990
007000 3560-ESCANEAR-TMU-PAGO-F. EXIT.
007010
007020
007030 3570-ESCANEAR-SERENAFA-I.
007040
007050     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
007060     IF SUB-DELETED-FLAG NOT = 'Y' AND
007070        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
007080        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
007090        SUB-FORM-SERE-NAFA AND SUB-BENEFICIO-RESIL AND
007100        SUB-BENEF-ID NOT = SPACES THEN
007110        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
007120        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
007130     END-IF
007140     SET WKS-S-IDX UP BY 1.
007150
007160 3570-ESCANEAR-SERENAFA-F. EXIT.
007170
007180
007190*    IRI_009 DENOMINADOR: TMU_TMR GENERO F, NO EN BLANCO
007200 3580-ESCANEAR-TMUTMR-F-DEN-I.
007210
007220     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
007230     IF SUB-DELETED-FLAG NOT = 'Y' AND
007240        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
007250        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
007260        SUB-FORM-TMU-TMR AND SUB-GENRE-FEMENINO AND
007270        SUB-BENEF-ID NOT = SPACES THEN
007280        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
007290        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
007300     END-IF
007310     SET WKS-S-IDX UP BY 1.
007320
007330 3580-ESCANEAR-TMUTMR-F-DEN-F. EXIT.
007340
007350
007360*    IRI_009 NUMERADOR: CUENTA MOVIL, NO EXCLUYE BLANCOS
007370 3590-ESCANEAR-TMUTMR-F-MOVIL-I.
007380
007390     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
007400     IF SUB-DELETED-FLAG NOT = 'Y' AND
007410        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
007420        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
007430        SUB-FORM-TMU-TMR AND SUB-GENRE-FEMENINO AND
007440        SUB-TIENE-CTA-MOVIL THEN
007450        MOVE SUB-BENEF-ID TO WS-BENEF-CHEQUEAR
007460        PERFORM 3600-MARCAR-VISTO-I THRU 3600-MARCAR-VISTO-F
007470     END-IF
007480     SET WKS-S-IDX UP BY 1.
007490
007500 3590-ESCANEAR-TMUTMR-F-MOVIL-F. EXIT.
007510
007520
007530*    IRI_012: PRIMER REGISTRO GRIEVANCE_KPI DEL PERIODO ----------
007540 3595-BUSCAR-GRIEVANCE-I.
007550
007560     MOVE WS-FILA-SUBMIS(WKS-S-IDX) TO REG-SUBMISION
007570     IF SUB-DELETED-FLAG NOT = 'Y' AND
007580        SUB-SUBMITTED-TS NOT LESS WS-PERIODO-INI AND
007590        SUB-SUBMITTED-TS NOT GREATER WS-PERIODO-FIN AND
007600        SUB-FORM-GRIEVANCE THEN
007610        SET WS-GRM-REG-HALLADO TO TRUE
007620     ELSE
007630        SET WKS-S-IDX UP BY 1
007640     END-IF.
007650
007660 3595-BUSCAR-GRIEVANCE-F. EXIT.
007670
007680
007690*---- MARCA UN BENEFICIARIO COMO VISTO SI ES NUEVO EN LA CORRIDA -
007700 3600-MARCAR-VISTO-I.
007710
007720     SET WS-BENEF-ES-NUEVO TO TRUE
007730     SET WKS-V-IDX TO 1
007740     PERFORM 3610-BUSCAR-VISTO-I THRU 3610-BUSCAR-VISTO-F
007750        UNTIL WKS-V-IDX > WS-VISTOS-CNT OR NOT WS-BENEF-ES-NUEVO
007760
007770     IF WS-BENEF-ES-NUEVO THEN
007780        ADD 1 TO WS-VISTOS-CNT
007790        MOVE WS-BENEF-CHEQUEAR TO WS-VISTO-ID(WS-VISTOS-CNT)
007800     END-IF.
007810
007820 3600-MARCAR-VISTO-F. EXIT.
007830
007840
007850 3610-BUSCAR-VISTO-I.
007860
007870     IF WS-VISTO-ID(WKS-V-IDX) = WS-BENEF-CHEQUEAR THEN
007880        MOVE 'N' TO WS-ES-NUEVO
007890     ELSE
007900        SET WKS-V-IDX UP BY 1
007910     END-IF.
007920
007930 3610-BUSCAR-VISTO-F. EXIT.
007940
007950
007960*---- GRABA UN CONTEO SIMPLE COMO VALOR DE INDICADOR -------------
007970 3900-ESCRIBIR-CONTEO-I.
007980
007990     MOVE WS-CONT-NUMERADOR TO IV-VALUE
008000     MOVE 'Y' TO IV-VALUE-PRESENT
008010     PERFORM 3920-GRABAR-VALOR-I THRU 3920-GRABAR-VALOR-F.
008020
008030 3900-ESCRIBIR-CONTEO-F. EXIT.
008040
008050
008060*---- CALCULA Y GRABA UN PORCENTAJE (DENOMINADOR TOPADO EN 1) ----
008070*    CHG1214: IGUAL QUE 3090-IRI-012-I, EL DENOMINADOR EN CERO
008080*    NO ES FALLA DE LA FORMULA (NO HUBO TMU/TMR EN EL PERIODO)
008090*    Y NO SE REGISTRA EN LA BITACORA DE ERRORES.
008100 3910-ESCRIBIR-PORCENTAJE-I.
008110
008120     IF WS-CONT-DENOMINADOR > ZEROS THEN
008130        MOVE WS-CONT-DENOMINADOR TO WS-CONT-DENOM-DIV
008140     ELSE
008150        MOVE 1 TO WS-CONT-DENOM-DIV
008160     END-IF
008170     COMPUTE WS-PORCENTAJE ROUNDED =
008180             (WS-CONT-NUMERADOR / WS-CONT-DENOM-DIV) * 100
008190        ON SIZE ERROR
008200           MOVE 'DESBORDE AL CALCULAR EL PORCENTAJE'
008210                TO WS-LOG-MSG
008220           PERFORM 3940-REGISTRAR-ERROR-I
008230              THRU 3940-REGISTRAR-ERROR-F
008240        NOT ON SIZE ERROR
008250           MOVE WS-PORCENTAJE TO IV-VALUE
008260           MOVE 'Y' TO IV-VALUE-PRESENT
008270     END-COMPUTE
008280     PERFORM 3920-GRABAR-VALOR-I THRU 3920-GRABAR-VALOR-F.
008290
008300 3910-ESCRIBIR-PORCENTAJE-F. EXIT.
008310
008320
008330*---- CREA-O-REEMPLAZA EL VALOR EN LA TABLA DE INDICATOR-VALUES --
008340 3920-GRABAR-VALOR-I.
008350
008360     MOVE 'N' TO WS-IV-ES-UPDATE
008370     MOVE ZEROS TO WS-POS-IV-ENCONTRADA
008380
008390     SET WKS-IV-IDX TO 1
008400     PERFORM 3930-COMPARAR-CLAVE-I THRU 3930-COMPARAR-CLAVE-F
008410        UNTIL WKS-IV-IDX > WS-TAB-INDVAL-CNT OR WS-IV-ES-ACTUALIZ
008420
008430     IF WS-IV-ES-ACTUALIZ THEN
008440        MOVE REG-VALOR-INDICADOR
008450             TO WS-FILA-INDVAL(WS-POS-IV-ENCONTRADA)
008460     ELSE
008470        ADD 1 TO WS-TAB-INDVAL-CNT
008480        MOVE REG-VALOR-INDICADOR
008490             TO WS-FILA-INDVAL(WS-TAB-INDVAL-CNT)
008500     END-IF.
008510
008520 3920-GRABAR-VALOR-F. EXIT.
008530
008540
008550 3930-COMPARAR-CLAVE-I.
008560
008570     IF WS-FILA-INDVAL(WKS-IV-IDX)(1:37) =
008580        REG-VALOR-INDICADOR(1:37) THEN
008590        SET WS-IV-ES-ACTUALIZ TO TRUE
008600        MOVE WKS-IV-IDX TO WS-POS-IV-ENCONTRADA
008610     ELSE
008620        SET WKS-IV-IDX UP BY 1
008630     END-IF.
008640
008650 3930-COMPARAR-CLAVE-F. EXIT.
008660
008670
008680*---- ACUMULA UNA FALLA DE FORMULA EN LA BITACORA DE LA CORRIDA --
008690 3940-REGISTRAR-ERROR-I.
008700
008710     ADD 1 TO WS-ERRORES-CANT
008720     IF WS-LOG-PTR < 180 THEN
008730        STRING IND-CODE   DELIMITED BY SPACE
008740               ': '       DELIMITED BY SIZE
008750               WS-LOG-MSG DELIMITED BY SIZE
008760               ' '        DELIMITED BY SIZE
008770          INTO WS-LOG-ERRORES
008780          WITH POINTER WS-LOG-PTR
008790        END-STRING
008800     END-IF.
008810
008820 3940-REGISTRAR-ERROR-F. EXIT.
008830
008840
008850*---- LECTURA SECUENCIAL DEL CATALOGO DE INDICADORES -------------
008860 2200-LEER-INDCAT-I.
008870
008880     READ INDCAT INTO REG-INDICADOR
008890
008900     EVALUATE FS-INDCAT
008910        WHEN '00'
008920           CONTINUE
008930        WHEN '10'
008940           CONTINUE
008950        WHEN OTHER
008960           DISPLAY '* ERROR EN LECTURA INDCAT = ' FS-INDCAT
008970           MOVE 9999 TO RETURN-CODE
008980           SET FS-INDCAT-FIN TO TRUE
008990     END-EVALUATE.
009000
009010 2200-LEER-INDCAT-F. EXIT.
009020
009030
009040*---- REGRABA LOS VALORES, ESCRIBE LA BITACORA Y CIERRA ARCHIVOS -
009050 9000-FINAL-I.
009060
009070     PERFORM 9010-REWRITE-INDVAL-I THRU 9010-REWRITE-INDVAL-F
009080     PERFORM 9100-ESCRIBIR-LOG-I   THRU 9100-ESCRIBIR-LOG-F
009090     PERFORM 9220-RUN-REPORT-TOTAL-I
009100        THRU 9220-RUN-REPORT-TOTAL-F
009110
009120     MOVE WS-IND-COMPUTADOS TO LK-IND-COMPUTADOS
009130
009140     CLOSE INDCAT SUBMIS IVOLD IVNEW MONLOG RUNREP
009150
009160     DISPLAY 'RECALCULO TERMINADO - INDICADORES: '
009170              WS-IND-COMPUTADOS.
009180
009190 9000-FINAL-F. EXIT.
009200
009210
009220*---- REESCRIBE EL ARCHIVO DE VALORES DE INDICADOR COMPLETO ------
009230 9010-REWRITE-INDVAL-I.
009240
009250     SET WKS-IV-IDX TO 1
009260     PERFORM 9015-ESCRIBIR-FILA-I THRU 9015-ESCRIBIR-FILA-F
009270        UNTIL WKS-IV-IDX > WS-TAB-INDVAL-CNT.
009280
009290 9010-REWRITE-INDVAL-F. EXIT.
009300
009310
009320 9015-ESCRIBIR-FILA-I.
009330
009340     WRITE REG-VALOR-IND-NEW-FD FROM WS-FILA-INDVAL(WKS-IV-IDX)
009350     IF FS-IVNEW IS NOT EQUAL '00' THEN
009360        DISPLAY '* ERROR EN WRITE IVNEW = ' FS-IVNEW
009370        MOVE 9999 TO RETURN-CODE
009380     END-IF
009390     SET WKS-IV-IDX UP BY 1.
009400
009410 9015-ESCRIBIR-FILA-F. EXIT.
009420
009430
009440*---- ESCRIBE LA LINEA DE BITACORA DE LA CORRIDA -----------------
009450 9100-ESCRIBIR-LOG-I.
009460
009470     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD
009480     ACCEPT WS-HORA-HOY  FROM TIME
009490
009500     MOVE WS-PERIODO-INI       TO LOG-PERIOD-START
009510     MOVE WS-PERIODO-FIN       TO LOG-PERIOD-END
009520     MOVE WS-FECHA-HOY         TO LOG-TS-FECHA
009530     MOVE WS-HORA-HOY(1:6)     TO LOG-TS-HORA
009540     MOVE WS-IND-COMPUTADOS    TO LOG-IND-COUNT
009550     MOVE WS-LOG-ERRORES       TO LOG-ERROR-DETAILS
009560
009570     IF WS-ERRORES-CANT = ZEROS THEN
009580        SET LOG-CORRIDA-OK TO TRUE
009590     ELSE
009600        MOVE 'N' TO LOG-SUCCESS
009610     END-IF
009620
009630     WRITE REG-MONITOR-LOG-FD FROM REG-MONITOR-LOG
009640     IF FS-MONLOG IS NOT EQUAL '00' THEN
009650        DISPLAY '* ERROR EN WRITE MONLOG = ' FS-MONLOG
009660        MOVE 9999 TO RETURN-CODE
009670     END-IF.
009680
009690 9100-ESCRIBIR-LOG-F. EXIT.
009700
009710
009720*---- DETALLE DEL REPORTE: UNA LINEA POR INDICADOR COMPUTADO -----
009730 9210-RUN-REPORT-DETALLE-I.
009740
009750     MOVE SPACES TO WS-REP-LINEA
009760     IF IV-VALUE-PRESENT = 'Y' THEN
009770        MOVE IV-VALUE TO WS-REP-VALOR-ED
009780        STRING IND-CODE ' ' WS-REP-VALOR-ED
009790               DELIMITED BY SIZE INTO WS-REP-TEXTO
009800     ELSE
009810        STRING IND-CODE ' SIN DATOS EN EL PERIODO'
009820               DELIMITED BY SIZE INTO WS-REP-TEXTO
009830     END-IF
009840     WRITE REG-RUNREP-FD FROM WS-REP-LINEA.
009850
009860 9210-RUN-REPORT-DETALLE-F. EXIT.
009870
009880
009890*---- TRAILER DEL REPORTE: TOTALES DE LA CORRIDA -----------------
009900*    CHG1214: SE AGREGA LA LINEA DE CORRIDA EXITOSA AL TRAILER,
009910*    REFLEJANDO EN EL REPORTE IMPRESO EL MISMO INDICADOR QUE
009920*    9100-ESCRIBIR-LOG-I YA GRABA EN LOG-SUCCESS.
009930 9220-RUN-REPORT-TOTAL-I.
009940
009950     MOVE WS-IND-COMPUTADOS TO WS-REP-CANT-ED
009960
009970     MOVE SPACES TO WS-REP-LINEA
009980     STRING 'INDICADORES COMPUTADOS: ' WS-REP-CANT-ED
009990            DELIMITED BY SIZE INTO WS-REP-TEXTO
010000     WRITE REG-RUNREP-FD FROM WS-REP-LINEA
010010
010020     MOVE WS-ERRORES-CANT TO WS-REP-CANT-ED
010030     MOVE SPACES TO WS-REP-LINEA
010040     STRING 'ERRORES: ' WS-REP-CANT-ED
010050            DELIMITED BY SIZE INTO WS-REP-TEXTO
010060     WRITE REG-RUNREP-FD FROM WS-REP-LINEA
010070
010080     IF WS-ERRORES-CANT = ZEROS THEN
010090        MOVE 'Y' TO WS-REP-EXITO-ED
010100     ELSE
010110        MOVE 'N' TO WS-REP-EXITO-ED
010120     END-IF
010130     MOVE SPACES TO WS-REP-LINEA
010140     STRING 'CORRIDA EXITOSA: ' WS-REP-EXITO-ED
010150            DELIMITED BY SIZE INTO WS-REP-TEXTO
010160     WRITE REG-RUNREP-FD FROM WS-REP-LINEA.
010170
010180 9220-RUN-REPORT-TOTAL-F. EXIT.
010190
