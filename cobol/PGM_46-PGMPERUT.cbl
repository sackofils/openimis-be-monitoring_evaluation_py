000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMPERUT.
000120 AUTHOR. R-DIALLO.
000130 INSTALLATION. DIR-SEGSOC-INFORMATICA.
000140 DATE-WRITTEN. 05/03/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DIRECCION DE PROTECCION SOCIAL.
000170******************************************************************
000180*          SUBRUTINA DE UTILIDADES DE PERIODO  (CLASE 30S)       *
000190*          =================================================    *
000200*    - RECIBE POR LINKAGE UNA FECHA Y UN CODIGO DE FUNCION.      *
000210*    - FUNCION 'P' = NORMALIZAR-PERIODO: DEVUELVE LA ETIQUETA    *
000220*      DE TRIMESTRE AAAA-Qn DE LA FECHA RECIBIDA.                *
000230*    - FUNCION 'Q' = TRIMESTRE-ACTUAL: DEVUELVE EL PRIMER DIA    *
000240*      DEL TRIMESTRE DE LA FECHA RECIBIDA Y ESA FECHA + 90 DIAS  *
000250*      (APROXIMACION DE CORTE, NO ES EL FIN REAL DEL TRIMESTRE,  *
000260*      SE RESPETA ASI COMO VIENE DEL SISTEMA ORIGEN).            *
000270******************************************************************
000280* HISTORIAL DE CAMBIOS
000290******************************************************************
000300*01  05/03/1989  R.DIALLO     ALTA INICIAL. SOLICITUD SIS-0451.   CHG0189
000310*02  11/09/1989  R.DIALLO     SE AGREGA VALIDACION DE MES FUERA   CHG0289
000320*                             DE RANGO (1-12) ANTES DE CALCULAR.
000330*03  22/02/1991  M.COULIBALY  CALCULO DE ANIO BISIESTO PARA LA    CHG0391
000340*                             SUMA DE 90 DIAS AL TRIMESTRE.
000350*04  14/07/1993  M.COULIBALY  SE AGREGA LA FUNCION 'Q' PARA EL    CHG0493
000360*                             DRIVER DE RECALCULO DE CORRIDA.
000370*05  30/11/1995  A.TRAORE     SOLICITUD SIS-0802: LA FUNCION 'P'  CHG0595
000380*                             PASA A DEVOLVER SOLO 1 DIGITO DE
000390*                             TRIMESTRE (ANTES 2, NUNCA USADO).
000400*06  09/06/1998  A.TRAORE     REVISION PRE-Y2K: EL SIGLO YA NO    CHG0698
000410*                             SE CALCULA POR SEPARADO, SE USA EL
000420*                             ANIO COMPLETO DE 4 DIGITOS RECIBIDO
000430*                             POR LINKAGE (LK-FECHA-ASOF 9(08)).
000440*07  15/01/1999  A.TRAORE     PRUEBAS DE PASO DE MILENIO SOBRE    CHG0799
000450*                             EL CALCULO DE BISIESTO. SIN AJUSTE.
000460*08  03/05/2001  K.SANGARE    REQ SIS-1140: SE DEVUELVE RETURN-   CHG0801
000470*                             CODE 05 SI EL MES VIENE EN CERO O
000480*                             MAYOR A 12, EN LUGAR DE ABORTAR.
000490*09  27/10/2004  K.SANGARE    SE CORRIGE SUMA DE 90 DIAS CUANDO   CHG0904
000500*                             EL TRIMESTRE ARRANCA EN DICIEMBRE
000510*                             (CAMBIO DE ANIO NO SE PROPAGABA).
000520*10  19/08/2009  F.KEITA      LIMPIEZA DE COMENTARIOS Y BANNER    CHG1009
000530*                             DE CABECERA SEGUN NUEVO ESTANDAR
000540*                             DE LA DIRECCION DE INFORMATICA.
000550******************************************************************
000560
000570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710 WORKING-STORAGE SECTION.
000720*=======================*
000730
000740 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000750
000760*----------- VARIABLES  ----------------------------------------
000770 77  WS-TRI-ANIO           PIC 9(04)    VALUE ZEROS.
000780 77  WS-TRI-MES            PIC 9(02)    VALUE ZEROS.
000790 77  WS-TRI-DIA            PIC 9(02)    VALUE ZEROS.
000800 77  WS-TRI-DIAS-MES       PIC 9(02)    COMP VALUE ZEROS.
000810 77  WS-TRI-CUATRIM        PIC 9(01)    COMP VALUE ZEROS.
000820
000830*----------- AREA DE TRABAJO DE LA FECHA RECIBIDA ---------------
000840 01  WS-FECHA-RECIBIDA.
000850     03  WS-FR-ANIO        PIC 9(04)    VALUE ZEROS.
000860     03  WS-FR-MES         PIC 9(02)    VALUE ZEROS.
000870     03  WS-FR-DIA         PIC 9(02)    VALUE ZEROS.
000880     03  FILLER            PIC X(08)    VALUE SPACES.
000890
000900*----------- AREA NUMERICA PARA REDEFINIR LA FECHA RECIBIDA -----
000910 01  WS-FECHA-NUM          PIC 9(08)    VALUE ZEROS.
000920 01  WS-FECHA-NUM-R REDEFINES WS-FECHA-NUM.
000930     03  WS-FN-ANIO        PIC 9(04).
000940     03  WS-FN-MES         PIC 9(02).
000950     03  WS-FN-DIA         PIC 9(02).
000960
000970*----------- AREA DE LA FECHA DE INICIO DE TRIMESTRE, NUMERICA --
000980 01  WS-INICIO-NUM         PIC 9(08)    VALUE ZEROS.
000990 01  WS-INICIO-NUM-R REDEFINES WS-INICIO-NUM.
001000     03  WS-IN-ANIO        PIC 9(04).
001010     03  WS-IN-MES         PIC 9(02).
001020     03  WS-IN-DIA         PIC 9(02).
001030
001040*----------- AREA DE LA FECHA DE FIN DE TRIMESTRE, NUMERICA -----
001050 01  WS-FIN-NUM            PIC 9(08)    VALUE ZEROS.
001060 01  WS-FIN-NUM-R REDEFINES WS-FIN-NUM.
001070     03  WS-FI-ANIO        PIC 9(04).
001080     03  WS-FI-MES         PIC 9(02).
001090     03  WS-FI-DIA         PIC 9(02).
001100
001110 77  WS-NUM-TRIMESTRE      PIC 9(01)    COMP VALUE ZEROS.
001120
001130 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001140
001150*-----------------------------------------------------------------
001160 LINKAGE SECTION.
001170*==================*
001180 01  LK-PERUT-AREA.
001190*        P = NORMALIZAR-PERIODO   Q = TRIMESTRE-ACTUAL
001200     03  LK-FUNCION            PIC X(01).
001210         88  LK-FUNC-NORMALIZAR     VALUE 'P'.
001220         88  LK-FUNC-TRIMESTRE      VALUE 'Q'.
001230     03  LK-FECHA-ASOF         PIC 9(08).
001240     03  LK-PERIODO-LABEL      PIC X(07).
001250     03  LK-PERIODO-INICIO     PIC 9(08).
001260     03  LK-PERIODO-FIN        PIC 9(08).
001270     03  LK-RETURN-CODE        PIC 9(02).
001280     03  FILLER                PIC X(10).
001290
001300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001310 PROCEDURE DIVISION USING LK-PERUT-AREA.
001320
001330 MAIN-PROGRAM-I.
001340
001350     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001360
001370     IF LK-RETURN-CODE = ZEROS THEN
001380        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001390     END-IF
001400
001410     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001420
001430 MAIN-PROGRAM-F. GOBACK.
001440
001450
001460*----  CUERPO INICIO VALIDACION DE AREA -------------------------
001470 1000-INICIO-I.
001480
001490     MOVE ZEROS          TO LK-RETURN-CODE
001500     MOVE SPACES         TO LK-PERIODO-LABEL
001510     MOVE ZEROS          TO LK-PERIODO-INICIO LK-PERIODO-FIN
001520     MOVE LK-FECHA-ASOF  TO WS-FECHA-NUM
001530     MOVE WS-FN-ANIO     TO WS-FR-ANIO
001540     MOVE WS-FN-MES      TO WS-FR-MES
001550     MOVE WS-FN-DIA      TO WS-FR-DIA
001560
001570     PERFORM 1100-VALIDAR-AREA THRU 1100-VALIDAR-AREA-F.
001580
001590 1000-INICIO-F. EXIT.
001600
001610
001620*-----------------------------------------------------------------
001630 1100-VALIDAR-AREA.
001640
001650     IF WS-FR-MES = ZEROS OR
001660        WS-FR-MES > 12    OR
001670        WS-FR-ANIO = ZEROS THEN
001680           MOVE 05 TO LK-RETURN-CODE
001690     END-IF.
001700
001710 1100-VALIDAR-AREA-F. EXIT.
001720
001730
001740*----  CUERPO PRINCIPAL DE PROCESO  ------------------------------
001750 2000-PROCESO-I.
001760
001770     EVALUATE TRUE
001780        WHEN LK-FUNC-NORMALIZAR
001790           PERFORM 2100-NORMALIZAR-I THRU 2100-NORMALIZAR-F
001800        WHEN LK-FUNC-TRIMESTRE
001810           PERFORM 2200-TRIMESTRE-I  THRU 2200-TRIMESTRE-F
001820        WHEN OTHER
001830           MOVE 09 TO LK-RETURN-CODE
001840     END-EVALUATE.
001850
001860 2000-PROCESO-F. EXIT.
001870
001880
001890*---- NORMALIZAR-PERIODO: AAAA-Qn --------------------------------
001900 2100-NORMALIZAR-I.
001910
001920     COMPUTE WS-NUM-TRIMESTRE = ((WS-FR-MES - 1) / 3) + 1
001930
001940     MOVE WS-FR-ANIO        TO LK-PERIODO-LABEL(1:4)
001950     MOVE '-Q'              TO LK-PERIODO-LABEL(5:2)
001960     MOVE WS-NUM-TRIMESTRE  TO LK-PERIODO-LABEL(7:1).
001970
001980 2100-NORMALIZAR-F. EXIT.
001990
002000
002010*---- TRIMESTRE-ACTUAL: INICIO Y FIN (INICIO + 90 DIAS) ----------
002020 2200-TRIMESTRE-I.
002030
002040     COMPUTE WS-TRI-CUATRIM = ((WS-FR-MES - 1) / 3)
002050     COMPUTE WS-IN-MES = (WS-TRI-CUATRIM * 3) + 1
002060     MOVE WS-FR-ANIO  TO WS-IN-ANIO
002070     MOVE 01          TO WS-IN-DIA
002080     MOVE WS-INICIO-NUM TO LK-PERIODO-INICIO
002090
002100     MOVE WS-IN-ANIO  TO WS-TRI-ANIO
002110     MOVE WS-IN-MES   TO WS-TRI-MES
002120     COMPUTE WS-TRI-DIA = 1 + 90
002130
002140     PERFORM 2210-DIAS-DEL-MES-I THRU 2210-DIAS-DEL-MES-F
002150     PERFORM 2220-NORMALIZAR-DIA-I THRU 2220-NORMALIZAR-DIA-F
002160        UNTIL WS-TRI-DIA NOT GREATER WS-TRI-DIAS-MES
002170
002180     MOVE WS-TRI-ANIO TO WS-FI-ANIO
002190     MOVE WS-TRI-MES  TO WS-FI-MES
002200     MOVE WS-TRI-DIA  TO WS-FI-DIA
002210     MOVE WS-FIN-NUM  TO LK-PERIODO-FIN.
002220
002230 2200-TRIMESTRE-F. EXIT.
002240
002250
002260*---- DIAS DEL MES EN CURSO (CONTEMPLA ANIO BISIESTO) ------------
002270 2210-DIAS-DEL-MES-I.
002280
002290     EVALUATE WS-TRI-MES
002300        WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
002310           MOVE 31 TO WS-TRI-DIAS-MES
002320        WHEN 4 WHEN 6 WHEN 9 WHEN 11
002330           MOVE 30 TO WS-TRI-DIAS-MES
002340        WHEN 2
002350           IF (WS-TRI-ANIO / 4) * 4 = WS-TRI-ANIO AND
002360              (WS-TRI-ANIO / 100) * 100 NOT = WS-TRI-ANIO
002370              OR (WS-TRI-ANIO / 400) * 400 = WS-TRI-ANIO THEN
002380              MOVE 29 TO WS-TRI-DIAS-MES
002390           ELSE
002400              MOVE 28 TO WS-TRI-DIAS-MES
002410           END-IF
002420        WHEN OTHER
002430           MOVE 30 TO WS-TRI-DIAS-MES
002440     END-EVALUATE.
002450
002460 2210-DIAS-DEL-MES-F. EXIT.
002470
002480
002490*---- AVANZA UN MES EL CONTADOR DE DIAS EXCEDENTES ---------------
002500 2220-NORMALIZAR-DIA-I.
002510
002520     SUBTRACT WS-TRI-DIAS-MES FROM WS-TRI-DIA
002530     ADD 1 TO WS-TRI-MES
002540     IF WS-TRI-MES > 12 THEN
002550        MOVE 1 TO WS-TRI-MES
002560        ADD 1 TO WS-TRI-ANIO
002570     END-IF
002580     PERFORM 2210-DIAS-DEL-MES-I THRU 2210-DIAS-DEL-MES-F.
002590
002600 2220-NORMALIZAR-DIA-F. EXIT.
002610
002620
002630*----  CUERPO FINAL  ---------------------------------------------
002640 9999-FINAL-I.
002650
002660     CONTINUE.
002670
002680 9999-FINAL-F. EXIT.
