000100******************************************************************
000110*    TABLA  CPEDTREQ                                            *
000120*    LAYOUT SOLICITUD DE CARGA/VALIDACION MANUAL DE INDICADORES *
000130*    PRG.SEGSOC.ENTRADAS.EDICIONINDICADOR                       *
000140*    LARGO 155 BYTES                                             *
000150******************************************************************
000160* UN REGISTRO POR SOLICITUD DE MANTENIMIENTO MANUAL. SEGUN LA    *
000170* OPERACION, EDR-DATOS-VARIABLES SE INTERPRETA COMO EL AREA DE   *
000180* VALOR (ALTA/BAJA DE VALOR DE INDICADOR) O COMO EL AREA DE      *
000190* CATALOGO (ALTA DE INDICADOR NUEVO) -- VER REDEFINES.           *
000200******************************************************************
000210 01  REG-SOLICITUD-EDICION.
000220     03  EDR-OPERATION           PIC X(01)    VALUE SPACE.
000230         88  EDR-OP-CREAR-VALOR       VALUE 'C'.
000240         88  EDR-OP-ACTUALIZ-VALOR    VALUE 'U'.
000250         88  EDR-OP-CREAR-INDICADOR   VALUE 'I'.
000260         88  EDR-OP-VALIDAR           VALUE 'V'.
000270     03  EDR-IND-CODE            PIC X(10)    VALUE SPACES.
000280     03  EDR-PERIOD-START        PIC 9(08)    VALUE ZEROS.
000290     03  EDR-PERIOD-END          PIC 9(08)    VALUE ZEROS.
000300     03  EDR-REGION-CODE         PIC X(10)    VALUE SPACES.
000310     03  EDR-GENDER              PIC X(01)    VALUE SPACE.
000320     03  EDR-DATOS-VARIABLES     PIC X(93)    VALUE SPACES.
000330*        AREA A: ALTA/BAJA DE VALOR DE INDICADOR (OPER C / U)
000340     03  EDR-VALOR-AREA REDEFINES EDR-DATOS-VARIABLES.
000350         05  EDR-VALUE             PIC S9(09)V99.
000360         05  EDR-VALUE-PRESENT     PIC X(01).
000370             88  EDR-VALOR-PRESENTE     VALUE 'Y'.
000380         05  EDR-QUAL-VALUE        PIC X(30).
000390         05  FILLER                PIC X(51).
000400*        AREA B: ALTA DE INDICADOR EN EL CATALOGO (OPER I)
000410     03  EDR-INDICADOR-AREA REDEFINES EDR-DATOS-VARIABLES.
000420         05  EDR-IND-NAME          PIC X(60).
000430         05  EDR-IND-UNIT          PIC X(10).
000440         05  EDR-IND-FREQUENCY     PIC X(01).
000450         05  EDR-IND-FORMULA-KEY   PIC X(10).
000460         05  EDR-IND-IS-AUTOMATIC  PIC X(01).
000470         05  EDR-IND-IS-ACTIVE     PIC X(01).
000480         05  EDR-IND-METHOD        PIC X(10).
000490*        USUARIO QUE SOLICITA/VALIDA (AUDITORIA)
000500     03  EDR-USUARIO             PIC X(20)    VALUE SPACES.
000510     03  FILLER                  PIC X(04)    VALUE SPACES.
000520******************************************************************
