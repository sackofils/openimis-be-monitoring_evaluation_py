000100******************************************************************
000110* TABLA   CPINDVAL                                              *
000120*         VALORES DE INDICADOR (SALIDA DEL RECALCULO Y/O        *
000130*         CARGA MANUAL VALIDADA)                                *
000140*         PRG.SEGSOC.MAESTROS.VALORIND                          *
000150*         LARGO 104 BYTES                                       *
000160*         CLAVE UNICA: IV-IND-CODE + IV-PERIOD-START +          *
000170*                       IV-PERIOD-END + IV-REGION-CODE +        *
000180*                       IV-GENDER  (CREA-O-REEMPLAZA)           *
000190******************************************************************
000200* NOTA HISTORICA: ANTES SE LLEVABA EN DB2 (SEGSOC.TBVALIND).     *
000210* SE MIGRO AL MISMO TIEMPO QUE CPINDCAT.                         *
000220******************************************************************
000230 01  REG-VALOR-INDICADOR.
000240     03  IV-IND-CODE             PIC X(10)         VALUE SPACES.
000250     03  IV-PERIOD-START         PIC 9(08)         VALUE ZEROS.
000260     03  IV-PERIOD-START-R REDEFINES IV-PERIOD-START.
000270         05  IV-PS-ANIO          PIC 9(04).
000280         05  IV-PS-MES           PIC 9(02).
000290         05  IV-PS-DIA           PIC 9(02).
000300     03  IV-PERIOD-END           PIC 9(08)         VALUE ZEROS.
000310     03  IV-PERIOD-END-R REDEFINES IV-PERIOD-END.
000320         05  IV-PE-ANIO          PIC 9(04).
000330         05  IV-PE-MES           PIC 9(02).
000340         05  IV-PE-DIA           PIC 9(02).
000350*        DESAGREGACION: REGION, ESPACIOS = TODAS
000360     03  IV-REGION-CODE          PIC X(10)         VALUE SPACES.
000370*        DESAGREGACION: GENERO, ESPACIO = TODOS
000380     03  IV-GENDER               PIC X(01)         VALUE SPACE.
000390         88  IV-GENERO-FEMENINO       VALUE 'F'.
000400         88  IV-GENERO-MASCULINO      VALUE 'M'.
000410*        VALOR NUMERICO (CANTIDAD O PORCENTAJE), 2 DECIMALES
000420     03  IV-VALUE                PIC S9(09)V99     VALUE ZEROS.
000430*        Y = EL VALOR NUMERICO ESTA PRESENTE
000440     03  IV-VALUE-PRESENT        PIC X(01)         VALUE SPACE.
000450         88  IV-VALOR-PRESENTE        VALUE 'Y'.
000460*        VALOR CUALITATIVO, ALTERNATIVO AL NUMERICO
000470     03  IV-QUAL-VALUE           PIC X(30)         VALUE SPACES.
000480*        ORIGEN DEL DATO  (KOBOFORM, MANUAL, ...)
000490     03  IV-SOURCE               PIC X(20)         VALUE SPACES.
000500*        Y = VALOR VALIDADO
000510     03  IV-VALIDATED            PIC X(01)         VALUE SPACE.
000520         88  IV-VAL-VALIDADO          VALUE 'Y'.
000530     03  FILLER                  PIC X(04)         VALUE SPACES.
000540******************************************************************
